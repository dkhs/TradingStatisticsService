000100******************************************************************
000200*    TSSLITS  -  TRADING STATISTICS SERVICE - COMMON LITERALS   *
000300*                                                                *
000400*    Shared WORKING-STORAGE literals used by both job steps of  *
000500*    the trading-statistics engine:                              *
000600*        TRDPOST  - batch-update step (posts price ticks)       *
000700*        TRDSTAT  - on-demand report step (computes statistics) *
000800*                                                                *
000900*    Carries the K-LEVEL to reporting-window-size table and the *
001000*    K-LEVEL to per-bucket retention-capacity table, plus the   *
001100*    batch/symbol size limits and the STAT-STATUS return codes. *
001200******************************************************************
001300*    AMENDMENT HISTORY
001400*    ----------------
001500*    02/11/97  RFP  ORIGINAL COPYBOOK - K-LEVEL TABLES AND
001600*                   BATCH/SYMBOL LIMITS FOR TRDPOST/TRDSTAT.
001700*    09/30/98  LNK  WIDENED K-SIZES-REAL-TAB TO S9(9) COMP -
001800*                   BUCKET 7 CAPACITY (90,000,000) OVERFLOWED
001900*                   THE ORIGINAL S9(7) FIELD.   TICKET TSS-0114.
002000*    03/02/99  RFP  Y2K - NO DATE FIELDS IN THIS COPYBOOK, NONE
002100*                   REQUIRED.  REVIEWED, NO CHANGE.
002200*    07/19/01  DMH  ADDED STAT-STATUS LITERALS (WAS HARD CODED
002300*                   IN EACH CALLING PROGRAM).  TICKET TSS-0188.
002400******************************************************************
002500*
002600 01  WS-TSS-LIMITS.
002700     05  WS-MAX-BATCH-SIZE         PIC S9(5)   COMP   VALUE +10000.
002800     05  WS-MAX-SYMBOLS            PIC S9(2)   COMP   VALUE +10.
002900     05  WS-MAX-K-LEVEL            PIC S9(1)   COMP   VALUE +8.
003000     05  FILLER                    PIC X(10).
003100*
003200*    K-SIZES         - MINIMUM RETAINED-PRICE COUNT BEFORE A
003300*                      K-LEVEL MAY BE REPORTED (CUMULATIVE).
003400*    K-SIZES-REAL    - PER-BUCKET FIFO RETENTION CAPACITY.
003500*    BUCKET SUBSCRIPT 1 THRU 8 CORRESPONDS TO K-LEVEL 1 THRU 8
003600*    (I.E. BUCKET-INDEX 0 THRU 7 AS CARRIED IN TSWORK-SYM).
003700*
003800 01  WS-K-LEVEL-TABLES.
003900     05  WS-K-SIZES-TAB.
004000         10  WS-K-SIZES-ENT        PIC S9(9)   COMP
004100                                   OCCURS 8 TIMES.
004200     05  WS-K-SIZES-REAL-TAB.
004300         10  WS-K-SIZES-REAL-ENT   PIC S9(9)   COMP
004400                                   OCCURS 8 TIMES.
004500     05  FILLER                    PIC X(20).
004600*
004700*    *** THE TWO TABLES ABOVE ARE LOADED AT PROGRAM INIT BY
004800*    *** PARAGRAPH 060-LOAD-K-LEVEL-TABLES, ONE MOVE PER ENTRY -
004900*    *** AN OCCURS ENTRY CANNOT CARRY A VALUE CLAUSE.
005000*
005100*    STAT-STATUS RETURN CODES - SEE TSRSULT.CPY FIELD STAT-STATUS
005200*
005300 01  WS-STAT-STATUS-LITS.
005400     05  WS-STATUS-OK              PIC X(2) VALUE 'OK'.
005500     05  WS-STATUS-SYM-NOT-FOUND   PIC X(2) VALUE 'ND'.
005600     05  WS-STATUS-INVALID-K       PIC X(2) VALUE 'IK'.
005700     05  WS-STATUS-INSUFFICIENT    PIC X(2) VALUE 'IS'.
005800     05  FILLER                    PIC X(10).
