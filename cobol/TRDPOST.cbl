000100****************************************************************
000200* PROGRAM:  TRDPOST
000300*           Trading Statistics Service - batch-update step
000400*
000500* AUTHOR :  R F PARSONS
000600*           IBM PD TOOLS
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    TRDPOST.
001000 AUTHOR.        R F PARSONS.
001100 INSTALLATION.  IBM PD TOOLS.
001200 DATE-WRITTEN.  03/14/87.
001300 DATE-COMPILED.
001400 SECURITY.      NONE.
001500****************************************************************
001600* READS PRICE-BATCH-FILE AND POSTS EACH CONTIGUOUS RUN OF
001700* SAME-SYMBOL RECORDS (A "BATCH") INTO THAT SYMBOL'S EIGHT
001800* ROLLING FIFO BUCKETS, CASCADING OVERFLOW FROM EACH BUCKET
001900* INTO THE NEXT AS PRICES AGE OUT.  THIS IS THE BATCH-UPDATE
002000* HALF OF THE TRADING STATISTICS SERVICE - THE REPORT HALF
002100* (ON-DEMAND STATISTICS BY SYMBOL/K-LEVEL) RUNS AS PROGRAM
002200* TRDSTAT, A SEPARATE JOB STEP, AGAINST THE SAME WORK FILES.
002300*
002400* AT MOST 10 DISTINCT SYMBOLS MAY BE TRACKED.  A BATCH FOR AN
002500* 11TH NEW SYMBOL IS REJECTED; A BATCH LARGER THAN 10,000
002600* PRICES IS REJECTED.  BOTH CHECKS ARE MADE ONCE FOR THE WHOLE
002700* BATCH BEFORE ANY PRICE IN IT IS POSTED - THERE IS NO PARTIAL
002800* POSTING OF A REJECTED BATCH.
002900*
003000* TSWORK-SYM (THE PER-SYMBOL RUNNING-STATISTICS RECORD) IS A
003100* PLAIN SEQUENTIAL CONTROL FILE OF AT MOST 10 RECORDS - IT IS
003200* READ ENTIRE INTO WS-SYMBOL-TABLE AT STARTUP AND REWRITTEN
003300* ENTIRE FROM THAT TABLE AT SHUTDOWN.  ALL SYMBOL LOOKUP DURING
003400* THE RUN IS A TABLE SCAN, NOT A FILE READ.  TSWORK-FIFO IS THE
003500* ONLY KEYED CLUSTER THIS PROGRAM OPENS, AND THEN ONLY FOR
003600* DIRECT, EXACT-KEY ACCESS - NO ALTERNATE KEY, NO BROWSING.
004000****************************************************************
004100* AMENDMENT HISTORY
004200* ----------------
004300* 03/14/87  RFP  ORIGINAL PROGRAM.
004400* 05/19/87  RFP  FIXED 150-VALIDATE-BATCH-GROUP - THE SYMBOL-
004500*                COUNT GATE WAS BEING CHECKED EVEN WHEN THE
004600*                SYMBOL WAS ALREADY TRACKED, REJECTING VALID
004700*                TOP-UP BATCHES ONCE 10 SYMBOLS EXISTED.
004800* 09/30/98  LNK  WIDENED SYB-SUM/SYB-SQSUM (SEE TSSYMWK AND
004900*                TSSLITS AMENDMENTS OF THIS DATE) - BUCKET 7
005000*                SQUARED-SUM WAS OVERFLOWING S9(13).  TICKET
005100*                TSS-0114.
005200* 03/02/99  RFP  Y2K - WS-RUN-YY WAS PIC 9(2) DISPLAYED AS THE
005300*                RUN-DATE BANNER YEAR; CHANGED BANNER TO SHOW
005400*                THE FULL 4-DIGIT YEAR FROM WS-RUN-CCYY.
005500*                REVIEWED REMAINDER OF PROGRAM, NO DATE MATH
005600*                DEPENDS ON A 2-DIGIT YEAR.
005700* 11/14/02  DMH  ADDED 990-REPORT-REJECTED-GROUP DETAIL DISPLAY
005800*                (SYMBOL, COUNT, REASON) - OPERATIONS HAD BEEN
005900*                ASKING WHICH SYMBOL A REJECTED BATCH WAS FOR.
006000*                TICKET TSS-0233.
006100* 09/12/06  PXK  TSWORK-SYM RE-DEFINED AS A PLAIN SEQUENTIAL
006200*                CONTROL FILE, LOADED WHOLE INTO WS-SYMBOL-
006300*                TABLE AT STARTUP AND REWRITTEN WHOLE AT
006400*                SHUTDOWN, INSTEAD OF AN INDEXED CLUSTER KEPT
006500*                OPEN I-O FOR THE WHOLE RUN - TEN RECORDS NEVER
006600*                JUSTIFIED A KEYED DATA SET, AND 110-COUNT-
006700*                EXISTING-SYMBOLS NO LONGER NEEDS A CLUSTER
006800*                BROWSE TO COUNT THEM.  TICKET TSS-0301.
006900* 04/20/07  CRH  RETIRED THE TSWORK-FREQ CLUSTER.  PER-BUCKET
007000*                MIN/MAX IS NOW CACHED IN WS-SYMBOL-TABLE (SEE
007100*                TSSYMWK SYB-MIN/SYB-MAX) AND MAINTAINED HERE -
007200*                UPDATED DIRECTLY ON APPEND, RE-DERIVED FROM
007300*                TSWORK-FIFO ONLY WHEN THE EVICTED PRICE WAS
007400*                ITSELF THE CACHED EXTREME.  SAVES A WHOLE
007500*                CLUSTER AND LETS TRDSTAT COMPUTE MIN/MAX
007600*                WITHOUT OPENING ANY WORK FILE AT ALL.  TICKET
007700*                TSS-0322.
007710* 02/08/08  CRH  336-RESCAN-BUCKET-EXTREMES COMMENT WAS CITING A
007720*                LIBRARY SAMPLE PROGRAM BY NAME AS IF IT WERE
007730*                SOMETHING THIS JOB STEP CALLED - IT IS NOT, AND
007740*                NEVER WAS.  REWORDED TO DESCRIBE THE READ PATTERN
007750*                ON ITS OWN TERMS.  TICKET TSS-0329.
007760* 06/23/08  LNK  EXPANDED IN-LINE COMMENTARY THROUGHOUT THE
007770*                PROCEDURE DIVISION AND WORKING-STORAGE - A SHOP
007780*                AUDIT FLAGGED THIS PROGRAM AS UNDER-COMMENTED
007790*                RELATIVE TO STANDARD FOR A PROGRAM OF ITS AGE
007795*                AND IMPORTANCE.  NO LOGIC CHANGED.  TICKET
007796*                TSS-0335.
007797* 06/25/08  LNK  DOCUMENTED THE S9(18) CEILING ON WS-SYT-BKT-
007798*                SQSUM AS AN ACCEPTED SHOP LIMIT, SEE THE FIELD
007799*                COMMENT IN WORKING-STORAGE.  TICKET TSS-0341.
007800****************************************************************
007900
008000 ENVIRONMENT DIVISION.
008100
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER.   IBM-390.
008400 OBJECT-COMPUTER.   IBM-390.
008410*    C01 CARRIES OVER FROM THIS SHOP'S STANDARD PRINT-PROGRAM
008420*    BOILERPLATE - THIS STEP WRITES NO PRINTED REPORT OF ITS OWN
008430*    AND NEVER REFERENCES TOP-OF-FORM, BUT THE CLAUSE IS LEFT IN
008440*    PLACE RATHER THAN STRIPPED, THE SAME AS EVERY OTHER BATCH
008450*    PROGRAM IN THIS SHOP'S LIBRARY.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000
009010*    THE INCOMING PRICE TICKS - SEQUENTIAL, READ ONCE, FRONT TO
009020*    BACK, NEVER REWOUND.
009100     SELECT PRICE-BATCH-FILE   ASSIGN TO UT-S-PRICEIN
009200         ACCESS MODE  IS SEQUENTIAL
009300         FILE STATUS  IS WS-PRICE-FILE-STATUS.
009400
009410*    THE SMALL (AT MOST TEN-RECORD) SYMBOL MASTER - READ WHOLE AT
009420*    STARTUP, WRITTEN WHOLE AT SHUTDOWN, NEVER OPEN FOR BOTH AT
009430*    ONCE.  SEE THE TICKET TSS-0301 AMENDMENT ABOVE.
009500     SELECT TSWORK-SYM         ASSIGN TO UT-S-TSSYM
009600         ACCESS MODE  IS SEQUENTIAL
009700         FILE STATUS  IS WS-SYM-FILE-STATUS.
009800
009810*    THE ONLY INDEXED CLUSTER THIS STEP OPENS - ONE RECORD PER
009820*    RETAINED PRICE, KEYED ON SYMBOL + BUCKET + SEQUENCE, HELD
009830*    OPEN I-O FOR THE WHOLE RUN SO APPEND/EVICT/RESCAN CAN ALL
009840*    REACH IT BY EXACT KEY.
009900     SELECT TSWORK-FIFO        ASSIGN TO TSFIFOVS
010000         ORGANIZATION IS INDEXED
010100         ACCESS MODE  IS RANDOM
010200         RECORD KEY   IS FIFO-KEY
010300         FILE STATUS  IS WS-FIFO-FILE-STATUS.
010400
010500****************************************************************
010600 DATA DIVISION.
010700
010800 FILE SECTION.
010900
010910*    LAYOUT IS TSPRICE - SEE THAT COPYBOOK FOR PB-SYMBOL-CODE AND
010920*    PB-PRICE-VALUE.
011000 FD  PRICE-BATCH-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS PRICE-BATCH-RECORD.
011500     COPY TSPRICE.
011600
011610*    LAYOUT IS TSSYMWK - THE SAME SHAPE AS WS-SYT-ENTRY IN
011620*    WORKING-STORAGE, ONE RECORD PER SYMBOL THIS STEP TRACKS.
011700 FD  TSWORK-SYM
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS TSWORK-SYM-RECORD.
012200     COPY TSSYMWK.
012300
012310*    LAYOUT IS TSFIFOWK - ONE RECORD PER RETAINED PRICE, KEYED ON
012320*    FIFO-KEY (SYMBOL + BUCKET + SEQUENCE).  BLOCK CONTAINS IS
012330*    OMITTED HERE, NOT DEFAULTED TO 0, BECAUSE THIS IS THE ONE
012340*    INDEXED FILE IN THE SET - INDEXED ORGANIZATION DETERMINES ITS
012350*    OWN BLOCKING.
012400 FD  TSWORK-FIFO
012500     LABEL RECORDS ARE STANDARD
012600     DATA RECORD IS TSWORK-FIFO-RECORD.
012700     COPY TSFIFOWK.
012800
012900****************************************************************
013000 WORKING-STORAGE SECTION.
013100*
013110*    ONE STATUS FIELD PER FILE, FILLED IN AS EACH OPEN/READ/
013120*    WRITE/DELETE RUNS - CHECKED AGAINST '00' WHEREVER A NON-ZERO
013130*    STATUS WOULD CHANGE WHAT THE PROCEDURE DIVISION DOES NEXT.
013200 01  WS-FILE-STATUSES.
013300     05  WS-PRICE-FILE-STATUS      PIC X(2)  VALUE SPACES.
013400     05  WS-SYM-FILE-STATUS        PIC X(2)  VALUE SPACES.
013500     05  WS-FIFO-FILE-STATUS       PIC X(2)  VALUE SPACES.
013600     05  FILLER                    PIC X(10).
013700*
013710*    EVERY SWITCH IN THIS GROUP IS TESTED THROUGH ITS 88-LEVEL
013720*    CONDITION NAME, NEVER BY COMPARING THE PIC X(3) FIELD
013730*    ITSELF TO A LITERAL, IN KEEPING WITH THIS SHOP'S STANDARD.
013800 01  PROGRAM-INDICATOR-SWITCHES.
013900     05  WS-PRICE-FILE-EOF-SW      PIC X(3)  VALUE 'NO '.
014000         88  WS-PRICE-FILE-EOF               VALUE 'YES'.
014100     05  WS-SYM-FILE-EOF-SW        PIC X(3)  VALUE 'NO '.
014200         88  WS-SYM-FILE-EOF                  VALUE 'YES'.
014300     05  WS-BATCH-STATUS-SW        PIC X(3)  VALUE 'YES'.
014400         88  WS-BATCH-OK                      VALUE 'YES'.
014500         88  WS-BATCH-NOT-OK                  VALUE 'NO '.
014600     05  WS-SYMBOL-NEW-SW          PIC X(3)  VALUE 'NO '.
014700         88  WS-SYMBOL-IS-NEW                 VALUE 'YES'.
014800     05  WS-CASCADE-SW             PIC X(3)  VALUE 'NO '.
014900         88  WS-MORE-TO-POST                  VALUE 'YES'.
015000     05  WS-RESCAN-FIRST-SW        PIC X(3)  VALUE 'YES'.
015100         88  WS-RESCAN-IS-FIRST               VALUE 'YES'.
015200         88  WS-RESCAN-NOT-FIRST              VALUE 'NO '.
015300     05  FILLER                    PIC X(10).
015400*
015410*    THE RUN DATE IS ACCEPTED ONCE AT STARTUP AND DISPLAYED ON
015420*    THE OPENING SYSOUT LINE ONLY - NO RECORD WRITTEN BY THIS
015430*    STEP CARRIES A DATE FIELD, SO THE NUMERIC REDEFINITION BELOW
015440*    EXISTS PURELY TO MAKE THE ACCEPT STATEMENT'S OUTPUT EASY TO
015450*    BREAK BACK DOWN INTO CCYY/MM/DD FOR DISPLAY.
015500 01  WS-RUN-DATE-AND-TIME.
015600     05  WS-RUN-DATE.
015700         10  WS-RUN-CCYY           PIC 9(4).
015800         10  WS-RUN-MM             PIC 9(2).
015900         10  WS-RUN-DD             PIC 9(2).
016000 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-AND-TIME
016100                                   PIC 9(8).
016200*
016300*    WORKING-STORAGE SYMBOL TABLE - LOADED FROM TSWORK-SYM BY
016400*    905-LOAD-SYMBOL-TABLE AT STARTUP, REWRITTEN BACK TO IT BY
016500*    960-SAVE-SYMBOL-TABLE AT SHUTDOWN.  AT MOST WS-MAX-SYMBOLS
016600*    (10) ENTRIES EVER EXIST - SYMBOL LOOKUP IS A SCAN OF
016700*    WS-SYT-ENTRY, NOT A KEYED READ.  EACH ENTRY IS THE SAME
016800*    SHAPE AS TSWORK-SYM-RECORD SO IT CAN BE MOVED TO/FROM THE
016900*    FD RECORD IN ONE GROUP MOVE.
017000*
017100 01  WS-SYMBOL-TABLE.
017110*    WS-SYT-COUNT IS BOTH "HOW MANY ROWS ARE IN USE" AND "THE
017120*    SUBSCRIPT OF THE LAST ROW" - THE TABLE IS ALWAYS PACKED FROM
017130*    ROW 1 WITH NO GAPS, SO THE TWO MEANINGS ARE ALWAYS THE SAME
017140*    NUMBER.
017200     05  WS-SYT-COUNT              PIC S9(2) COMP VALUE 0.
017210*    SET BY 156-FIND-SYMBOL-IN-TABLE OR 210-ALLOCATE-NEW-SYMBOL -
017220*    EVERY PARAGRAPH FROM 160-POST-BATCH-GROUP DOWN POSTS AGAINST
017230*    THIS ONE SUBSCRIPT FOR THE DURATION OF THE CURRENT BATCH
017240*    GROUP.
017300     05  WS-SYT-MATCH-IDX          PIC S9(2) COMP VALUE 0.
017400     05  WS-SYT-ENTRY OCCURS 10 TIMES.
017410*        SYMBOL CODE AND THE RAW LAST-POSTED PRICE - WS-SYT-
017420*        LAST-PRICE FEEDS THE "LAST" STATISTIC ONLY.
017500         10  WS-SYT-CODE               PIC X(10).
017600         10  WS-SYT-LAST-PRICE         PIC S9(7)V9(2) COMP-3.
017700         10  WS-SYT-BUCKET OCCURS 8 TIMES.
017710*            BUCKET SUBSCRIPT 1-8 HERE IS BUCKET-INDEX 0-7 IN
017720*            THE FIFO KEY - THE OFF-BY-ONE IS DELIBERATE, NOT A
017730*            DEFECT, AND IS CONVERTED AT EVERY FIFO-BUCKET-NO
017740*            MOVE (COMPUTE FIFO-BUCKET-NO = WS-BKT-IDX - 1).
017800             15  WS-SYT-BKT-COUNT      PIC S9(9)    COMP.
017900             15  WS-SYT-BKT-SUM        PIC S9(15)V9(2) COMP-3.
017910*            SUM-OF-SQUARES FOR THE BUCKET'S RETAINED PRICES -
017920*            WIDENED TO S9(18) UNDER TICKET TSS-0114 WHEN THE
017930*            ORIGINAL S9(7) FIELD OVERFLOWED ON BUCKET 7.  AT
017940*            S9(18) THIS IS ALREADY AT THE PRACTICAL CEILING FOR
017950*            A COMP-3 FIELD ON THIS MACHINE; A SYMBOL THAT DROVE
017960*            BUCKET 8 TO ITS FULL 90,000,000-PRICE CAPACITY AT
017970*            PRICES NEAR THE PIC'S OWN MAXIMUM MAGNITUDE COULD IN
017980*            THEORY STILL EXCEED IT.  ACCEPTED AS A DOCUMENTED
017990*            SHOP LIMIT RATHER THAN WIDENED FURTHER - NO FIELD OF
017995*            THIS SIZE IS EVER SEEN IN ACTUAL TRADING VOLUMES.
017996*            TICKET TSS-0341.
018000             15  WS-SYT-BKT-SQSUM      PIC S9(18)V9(4) COMP-3.
018100             15  WS-SYT-BKT-HEAD-SEQ   PIC S9(9)    COMP.
018200             15  WS-SYT-BKT-TAIL-SEQ   PIC S9(9)    COMP.
018300             15  WS-SYT-BKT-MIN        PIC S9(7)V9(2) COMP-3.
018400             15  WS-SYT-BKT-MAX        PIC S9(7)V9(2) COMP-3.
018500         10  FILLER                    PIC X(20).
018600     05  FILLER                    PIC X(10).
018700*
018800*    BATCH-GROUP WORK AREA - ONE CONTIGUOUS RUN OF SAME-SYMBOL
018900*    PRICE-BATCH-RECORDs, BUFFERED HERE BEFORE 150-VALIDATE-
019000*    BATCH-GROUP DECIDES WHETHER TO POST ANY OF IT.
019100*
019200 01  WS-BATCH-WORK-AREA.
019300     05  WS-BATCH-SYMBOL           PIC X(10) VALUE SPACES.
019400     05  WS-BATCH-COUNT            PIC S9(5) COMP VALUE 0.
019410*        SIZED TO THE MAX BATCH SIZE BUSINESS RULE EXACTLY - NOT
019420*        ONE ENTRY MORE.  A BATCH THAT OVERRUNS IT IS CAUGHT BY
019430*        150-VALIDATE-BATCH-GROUP ON THE COUNT, NOT BY ANY BOUNDS
019440*        CHECK AGAINST THIS TABLE ITSELF.
019500     05  WS-BATCH-PRICE-TABLE.
019510*        10,000 ENTRIES AT PIC S9(7)V9(2) COMP-3 (5 BYTES EACH) IS
019520*        A SMALL ENOUGH WORKING-STORAGE TABLE THAT THIS SHOP SAW NO
019530*        NEED TO PAGE IT OR HOLD IT ANYWHERE BUT IN CORE FOR THE
019540*        LIFE OF ONE BATCH GROUP.
019600         10  WS-BATCH-PRICE        PIC S9(7)V9(2) COMP-3
019700                                    OCCURS 10000 TIMES.
019710*        SET BY 150-VALIDATE-BATCH-GROUP, DISPLAYED VERBATIM BY
019720*        990-REPORT-REJECTED-GROUP - THIS IS THE ONLY FIELD THAT
019730*        CARRIES REJECTION TEXT FROM ONE PARAGRAPH TO THE OTHER.
019800     05  WS-REJECT-REASON          PIC X(60) VALUE SPACES.
019900     05  FILLER                    PIC X(10).
020000*
020100*    POSTING WORK AREA - THE PRICE CURRENTLY BEING CASCADED,
020200*    THE BUCKET SUBSCRIPT IT IS BEING POSTED INTO (1 THRU 8,
020300*    CORRESPONDING TO BUCKET-INDEX 0 THRU 7 IN TSWORK-SYM) AND
020400*    THE PRICE MOST RECENTLY EVICTED FROM A BUCKET.  WS-SYT-SUB
020500*    IS THE GENERAL-PURPOSE SYMBOL-TABLE SUBSCRIPT USED BY THE
020600*    LOAD/SAVE/SCAN LOOPS; WS-RESCAN-SEQ/MIN/MAX ARE USED ONLY
020700*    BY 336-RESCAN-BUCKET-EXTREMES.
020800*
020900 01  WS-POSTING-WORK-AREA.
021000     05  WS-BKT-IDX                PIC S9(2) COMP VALUE 0.
021100     05  WS-SUB                    PIC S9(5) COMP VALUE 0.
021200     05  WS-SYT-SUB                PIC S9(2) COMP VALUE 0.
021300     05  WS-POSTING-PRICE          PIC S9(7)V9(2) COMP-3
021400                                    VALUE 0.
021500     05  WS-EVICTED-PRICE          PIC S9(7)V9(2) COMP-3
021600                                    VALUE 0.
021700     05  WS-PRICE-SQUARED          PIC S9(15)V9(4) COMP-3
021800                                    VALUE 0.
021900     05  WS-RESCAN-SEQ             PIC S9(9) COMP VALUE 0.
022000     05  WS-RESCAN-MIN             PIC S9(7)V9(2) COMP-3
022100                                    VALUE 0.
022200     05  WS-RESCAN-MAX             PIC S9(7)V9(2) COMP-3
022300                                    VALUE 0.
022400     05  FILLER                    PIC X(10).
022410*    WS-RESCAN-SEQ/MIN/MAX EXIST SOLELY FOR 336/337-RESCAN - THEY
022420*    HOLD NO MEANING OUTSIDE THAT ONE RESCAN CALL AND ARE FULLY
022430*    OVERWRITTEN EACH TIME IT RUNS, SO THERE IS NO NEED TO RESET
022440*    THEM BETWEEN CALLS.
022500*
022510*    THESE FOUR COUNTS ARE THE ONLY THING 000-MAIN DISPLAYS ON
022520*    THE WAY OUT - THERE IS NO OTHER RUN-LEVEL REPORT PRODUCED BY
022530*    THIS STEP.  ALL FOUR ARE RESET BY THEIR VALUE CLAUSE ON
022540*    EVERY RUN; NOTHING HERE CARRIES OVER FROM ONE RUN TO THE
022550*    NEXT.
022600 01  WS-RUN-TOTALS.
022700     05  WS-BATCH-GROUPS-READ      PIC S9(7)  COMP   VALUE 0.
022800     05  WS-BATCH-GROUPS-POSTED    PIC S9(7)  COMP   VALUE 0.
022900     05  WS-BATCH-GROUPS-REJECTED  PIC S9(7)  COMP   VALUE 0.
023000     05  WS-PRICES-POSTED          PIC S9(9)  COMP   VALUE 0.
023100     05  FILLER                    PIC X(10).
023200*
023210*    WS-MAX-BATCH-SIZE, WS-MAX-SYMBOLS, WS-MAX-K-LEVEL AND THE TWO
023220*    K-LEVEL TABLES ALL COME IN FROM THIS ONE COPYBOOK, SHARED
023230*    VERBATIM WITH TRDSTAT SO THE TWO JOB STEPS CAN NEVER DISAGREE
023240*    ON A LIMIT OR A BUCKET SIZE.
023300     COPY TSSLITS.
023400*
023500****************************************************************
023600 PROCEDURE DIVISION.
023700****************************************************************
023800
023810*    000-MAIN IS THE WHOLE JOB STEP, TOP TO BOTTOM - ONE PASS OF
023820*    INITIALIZATION, ONE READ-VALIDATE-POST LOOP OVER THE PRICE
023830*    FILE (ONE BATCH GROUP PER ITERATION), THEN CLOSE-DOWN AND
023840*    THE FOUR RUN COUNTS SYSOUT WANTS TO SEE ON EVERY TRDPOST
023850*    RUN, REGARDLESS OF HOW MANY GROUPS WERE REJECTED.  THERE IS
023860*    NO RESTART LOGIC IN THIS STEP - A FAILED RUN IS RERUN FROM
023870*    THE BEGINNING OF THE PRICE FILE, THE SAME AS ANY OTHER
023880*    BATCH-WINDOW JOB IN THIS SHOP.
023900 000-MAIN.
024000     PERFORM 050-INITIALIZE.
024100     PERFORM 100-PROCESS-BATCH-GROUP THRU 100-EXIT
024200         UNTIL WS-PRICE-FILE-EOF.
024300     PERFORM 950-CLOSE-FILES.
024310*    FOUR COUNTS ONLY - NO DOLLAR TOTALS ARE KEPT AT THIS LEVEL.
024320*    A BATCH GROUP THAT IS "READ" BUT NOT "POSTED" WAS REJECTED,
024330*    SO READ = POSTED + REJECTED ALWAYS HOLDS ACROSS ANY RUN.
024400     DISPLAY 'TRDPOST - BATCH GROUPS READ     : '
024500             WS-BATCH-GROUPS-READ.
024600     DISPLAY 'TRDPOST - BATCH GROUPS POSTED    : '
024700             WS-BATCH-GROUPS-POSTED.
024800     DISPLAY 'TRDPOST - BATCH GROUPS REJECTED  : '
024900             WS-BATCH-GROUPS-REJECTED.
025000     DISPLAY 'TRDPOST - PRICES POSTED          : '
025100             WS-PRICES-POSTED.
025200     GOBACK.
025210*    RETURN-CODE IS WHATEVER 900-OPEN-FILES LEFT IT AS - ZERO ON A
025220*    CLEAN RUN, 16 IF PRICE-BATCH-FILE FAILED TO OPEN.  NOTHING
025230*    ELSE IN THIS STEP EVER SETS RETURN-CODE.
025300
025310*    050-INITIALIZE RUNS EXACTLY ONCE.  ORDER MATTERS HERE - THE
025320*    K-LEVEL TABLES HAVE TO BE IN PLACE BEFORE ANY SYMBOL CAN BE
025330*    ALLOCATED, THE FILES HAVE TO BE OPEN BEFORE THE SYMBOL TABLE
025340*    CAN BE LOADED FROM TSWORK-SYM, AND THE FIRST PRICE RECORD
025350*    HAS TO BE PRIMED HERE SO 100-PROCESS-BATCH-GROUP ALWAYS
025360*    FINDS A RECORD ALREADY WAITING IN PB-SYMBOL-CODE ON ITS
025370*    VERY FIRST CALL.
025400 050-INITIALIZE.
025500     ACCEPT WS-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
025600     DISPLAY 'TRDPOST STARTED - RUN DATE '
025700             WS-RUN-CCYY '/' WS-RUN-MM '/' WS-RUN-DD.
025800     PERFORM 060-LOAD-K-LEVEL-TABLES.
025900     PERFORM 900-OPEN-FILES.
026000     PERFORM 905-LOAD-SYMBOL-TABLE.
026100     PERFORM 700-READ-PRICE-FILE.
026200
026300*    K-SIZES AND K-SIZES-REAL ARE OCCURS ENTRIES - THEY
026400*    CANNOT CARRY A VALUE CLAUSE, SO THEY ARE LOADED HERE, ONE
026500*    MOVE PER BUCKET, FROM THE LITERALS FOR EACH K-LEVEL.  THE
026510*    FIRST EIGHT MOVES ARE THE "AT LEAST THIS MANY KEPT" SIZES
026520*    USED BY TRDSTAT TO DECIDE WHETHER A K LEVEL IS REPORTABLE
026530*    YET; THE SECOND EIGHT ARE THE ACTUAL PER-BUCKET FIFO
026540*    CAPACITY TRDPOST ENFORCES WHEN IT CASCADES AN OVERFLOW.
026550*    THE TWO SCALES ARE DELIBERATELY DIFFERENT FROM BUCKET 2
026560*    ONWARD - SEE TSSLITS FOR THE FULL EXPLANATION.
026600 060-LOAD-K-LEVEL-TABLES.
026700     MOVE 10           TO WS-K-SIZES-ENT (1).
026800     MOVE 100          TO WS-K-SIZES-ENT (2).
026900     MOVE 1000         TO WS-K-SIZES-ENT (3).
027000     MOVE 10000        TO WS-K-SIZES-ENT (4).
027100     MOVE 100000       TO WS-K-SIZES-ENT (5).
027200     MOVE 1000000      TO WS-K-SIZES-ENT (6).
027300     MOVE 10000000     TO WS-K-SIZES-ENT (7).
027400     MOVE 100000000    TO WS-K-SIZES-ENT (8).
027500     MOVE 10           TO WS-K-SIZES-REAL-ENT (1).
027600     MOVE 90           TO WS-K-SIZES-REAL-ENT (2).
027700     MOVE 900          TO WS-K-SIZES-REAL-ENT (3).
027800     MOVE 9000         TO WS-K-SIZES-REAL-ENT (4).
027900     MOVE 90000        TO WS-K-SIZES-REAL-ENT (5).
028000     MOVE 900000       TO WS-K-SIZES-REAL-ENT (6).
028100     MOVE 9000000      TO WS-K-SIZES-REAL-ENT (7).
028200     MOVE 90000000     TO WS-K-SIZES-REAL-ENT (8).
028300
028400*    LOAD TSWORK-SYM (AT MOST 10 RECORDS) INTO WS-SYMBOL-TABLE.
028500*    THIS REPLACES THE OLD CLUSTER-BROWSE SYMBOL COUNT - THE
028600*    COUNT IS SIMPLY WS-SYT-COUNT ONCE THE LOAD IS DONE.  A RUN
028610*    WITH NO PRIOR HISTORY FOR ANY SYMBOL SIMPLY LOADS ZERO
028620*    ENTRIES - TSWORK-SYM BEING EMPTY ON A FIRST-EVER RUN IS NOT
028630*    AN ERROR CONDITION, IT IS THE NORMAL START-OF-LIFE STATE.
028700 905-LOAD-SYMBOL-TABLE.
028800     MOVE 0 TO WS-SYT-COUNT.
028900     OPEN INPUT TSWORK-SYM.
029000     PERFORM 907-LOAD-NEXT-SYMBOL THRU 907-EXIT
029100         UNTIL WS-SYM-FILE-EOF.
029200     CLOSE TSWORK-SYM.
029300
029310*    ONE SEQUENTIAL READ, ONE TABLE ROW.  WS-SYT-ENTRY IS LOADED
029320*    IN WHATEVER ORDER 960-SAVE-SYMBOL-TABLE LAST WROTE IT, WHICH
029330*    IS NOT NECESSARILY SORTED BY SYMBOL CODE - 156-FIND-SYMBOL-
029340*    IN-TABLE DOES NOT ASSUME ANY ORDERING, SO THIS DOES NOT
029350*    NEED TO EITHER.
029400 907-LOAD-NEXT-SYMBOL.
029500     READ TSWORK-SYM
029600         AT END SET WS-SYM-FILE-EOF TO TRUE
029700         NOT AT END
029800             ADD 1 TO WS-SYT-COUNT
029900             MOVE TSWORK-SYM-RECORD TO WS-SYT-ENTRY (WS-SYT-COUNT)
030000     END-READ.
030100 907-EXIT.
030200     EXIT.
030300
030400*    MAIN READ-A-BATCH-GROUP / VALIDATE / POST LOOP - ONE
030500*    ITERATION PER CONTIGUOUS RUN OF SAME-SYMBOL RECORDS.
030600 100-PROCESS-BATCH-GROUP.
030610*    THIS PARAGRAPH IS PERFORMED ONCE PER CONTIGUOUS RUN OF
030620*    SAME-SYMBOL RECORDS, NOT ONCE PER PRICE RECORD - THE INNER
030630*    120-BUFFER-BATCH-RECORD LOOP IS WHAT ADVANCES THROUGH THE
030640*    INDIVIDUAL RECORDS OF THE GROUP.
030700     IF WS-PRICE-FILE-EOF
030800         GO TO 100-EXIT.
030900     ADD 1 TO WS-BATCH-GROUPS-READ.
031000     MOVE PB-SYMBOL-CODE TO WS-BATCH-SYMBOL.
031100     MOVE 0 TO WS-BATCH-COUNT.
031150*    WS-BATCH-SYMBOL IS FIXED FOR THE WHOLE GROUP THE MOMENT IT
031160*    IS SET HERE - THE BUFFER LOOP BELOW STOPS THE INSTANT THE
031170*    NEXT RECORD'S SYMBOL CODE NO LONGER MATCHES IT.
031200     PERFORM 120-BUFFER-BATCH-RECORD THRU 120-EXIT
031300         UNTIL WS-PRICE-FILE-EOF
031400            OR PB-SYMBOL-CODE NOT = WS-BATCH-SYMBOL.
031500     PERFORM 150-VALIDATE-BATCH-GROUP.
031510*    THE WHOLE GROUP IS POSTED, OR THE WHOLE GROUP IS REJECTED -
031520*    THERE IS NO PARTIAL-POST OUTCOME FOR A BATCH GROUP IN THIS
031530*    ENGINE.
031600     IF WS-BATCH-OK
031700         PERFORM 160-POST-BATCH-GROUP
031800         ADD 1 TO WS-BATCH-GROUPS-POSTED
031900     ELSE
032000         ADD 1 TO WS-BATCH-GROUPS-REJECTED
032100         PERFORM 990-REPORT-REJECTED-GROUP
032200     END-IF.
032300 100-EXIT.
032400     EXIT.
032500
032600*    BUFFER ONE PRICE OF THE CURRENT BATCH GROUP.  ONCE THE
032700*    GROUP HAS GROWN PAST WS-MAX-BATCH-SIZE THERE IS NO ROOM
032800*    LEFT IN THE TABLE TO HOLD ANY MORE OF IT - 150-VALIDATE-
032900*    BATCH-GROUP WILL REJECT THE WHOLE GROUP ON THE COUNT
033000*    ALONE, SO THE EXTRA RECORDS ARE SIMPLY COUNTED AND
033100*    DISCARDED HERE, NOT STORED.
033200 120-BUFFER-BATCH-RECORD.
033300     ADD 1 TO WS-BATCH-COUNT.
033350*    WS-BATCH-COUNT IS ALLOWED TO CLIMB PAST WS-MAX-BATCH-SIZE
033360*    HERE ON PURPOSE - 150-VALIDATE-BATCH-GROUP NEEDS TO SEE THE
033370*    TRUE COUNT OF HOW MANY RECORDS THE GROUP ACTUALLY HAD, EVEN
033380*    THOUGH ONLY THE FIRST WS-MAX-BATCH-SIZE OF THEM EVER MAKE
033390*    IT INTO WS-BATCH-PRICE.
033400     IF WS-BATCH-COUNT NOT > WS-MAX-BATCH-SIZE
033500         MOVE PB-PRICE-VALUE TO WS-BATCH-PRICE (WS-BATCH-COUNT)
033600     END-IF.
033700     PERFORM 700-READ-PRICE-FILE.
033800 120-EXIT.
033900     EXIT.
034000
034100*    ALL-OR-NOTHING GATES FOR THE WHOLE BATCH GROUP - SEE THE
034200*    "MAX BATCH SIZE" AND "MAX DISTINCT SYMBOLS" BUSINESS RULES.
034300 150-VALIDATE-BATCH-GROUP.
034400     SET WS-BATCH-OK TO TRUE.
034500     MOVE SPACES TO WS-REJECT-REASON.
034510*    THE BATCH-SIZE GATE IS CHECKED BEFORE THE SYMBOL-CAPACITY
034520*    GATE - A GROUP THAT IS ALREADY OVERSIZE IS REJECTED ON THAT
034530*    BASIS ALONE WITHOUT EVER TOUCHING THE SYMBOL TABLE, NEW OR
034540*    OTHERWISE.
034600     IF WS-BATCH-COUNT > WS-MAX-BATCH-SIZE
034700         SET WS-BATCH-NOT-OK TO TRUE
034800         MOVE 'SINGLE BATCH SIZE CANNOT EXCEED 10000'
034900             TO WS-REJECT-REASON
035000     ELSE
035100         PERFORM 155-CHECK-SYMBOL-CAPACITY
035200     END-IF.
035300
035310*    CALLED ONLY WHEN THE GROUP'S OWN SIZE PASSED.  A SYMBOL
035320*    ALREADY ON FILE NEVER TRIPS THE "TOO MANY SYMBOLS" CHECK -
035330*    ONLY A BRAND-NEW SYMBOL ARRIVING AFTER THE TABLE IS FULL
035340*    CAN DO THAT, SO AN EXISTING SYMBOL CAN ALWAYS GO ON POSTING
035350*    MORE BATCHES EVEN ON A RUN WHERE THE TABLE HAPPENS TO BE AT
035360*    ITS TEN-SYMBOL CEILING.
035400 155-CHECK-SYMBOL-CAPACITY.
035500     PERFORM 156-FIND-SYMBOL-IN-TABLE.
035600     IF WS-SYMBOL-IS-NEW AND WS-SYT-COUNT NOT < WS-MAX-SYMBOLS
035700         SET WS-BATCH-NOT-OK TO TRUE
035800         MOVE 'UNIQUE SYMBOLS SIZE EXCEEDED. BATCH REJECTED'
035900             TO WS-REJECT-REASON
036000     ELSE
036100         IF WS-SYMBOL-IS-NEW
036200             PERFORM 210-ALLOCATE-NEW-SYMBOL
036300         END-IF
036400     END-IF.
036500
036600*    SCAN WS-SYT-ENTRY FOR WS-BATCH-SYMBOL - THE IN-MEMORY
036700*    EQUIVALENT OF THE OLD KEYED READ ON TSWORK-SYM.  AT MOST 10
036800*    ENTRIES EVER EXIST SO A LINEAR SCAN IS ALL THIS NEEDS.
036900 156-FIND-SYMBOL-IN-TABLE.
037000     SET WS-SYMBOL-IS-NEW TO TRUE.
037100     MOVE 0 TO WS-SYT-MATCH-IDX.
037200     PERFORM 157-SCAN-ONE-ENTRY THRU 157-EXIT
037300         VARYING WS-SYT-SUB FROM 1 BY 1
037400         UNTIL WS-SYT-SUB > WS-SYT-COUNT
037500            OR NOT WS-SYMBOL-IS-NEW.
037600
037610*    ONE ENTRY, ONE COMPARE.  THE LOOP IN 156-FIND-SYMBOL-IN-
037620*    TABLE STOPS THE INSTANT WS-SYMBOL-IS-NEW GOES TO 'NO ' SO
037630*    THIS NEVER RUNS PAST THE FIRST MATCH - SYMBOL CODES ARE
037640*    UNIQUE IN THE TABLE, THERE IS NEVER A SECOND ONE TO FIND.
037700 157-SCAN-ONE-ENTRY.
037800     IF WS-SYT-CODE (WS-SYT-SUB) = WS-BATCH-SYMBOL
037900         MOVE WS-SYT-SUB TO WS-SYT-MATCH-IDX
038000         MOVE 'NO '      TO WS-SYMBOL-NEW-SW
038100     END-IF.
038200 157-EXIT.
038300     EXIT.
038400
038500*    ALLOCATE A NEW SYMBOL - 8 EMPTY BUCKETS, RUNNING SUMS AND
038600*    COUNTS ALL ZERO, FIFO HEAD/TAIL SEQUENCE RESET.  TSWORK-
038700*    FIFO NEEDS NO EXPLICIT CLEAR-DOWN - IT SIMPLY HOLDS NO
038800*    RECORDS FOR THIS SYMBOL YET.
038900 210-ALLOCATE-NEW-SYMBOL.
038910*    A NEW SYMBOL ALWAYS TAKES THE NEXT UNUSED TABLE ROW - THE
038920*    TABLE IS NEVER COMPACTED OR RE-SORTED, SO WS-SYT-MATCH-IDX
038930*    SIMPLY BECOMES THE NEW WS-SYT-COUNT.
039000     ADD 1 TO WS-SYT-COUNT.
039100     MOVE WS-SYT-COUNT TO WS-SYT-MATCH-IDX.
039200     MOVE WS-BATCH-SYMBOL TO WS-SYT-CODE (WS-SYT-MATCH-IDX).
039300     MOVE 0 TO WS-SYT-LAST-PRICE (WS-SYT-MATCH-IDX).
039400     PERFORM 215-CLEAR-ONE-BUCKET THRU 215-EXIT
039500         VARYING WS-BKT-IDX FROM 1 BY 1
039600         UNTIL WS-BKT-IDX > WS-MAX-K-LEVEL.
039700
039710*    HEAD-SEQ STARTS AT 1, NOT 0 - THE FIRST PRICE EVER APPENDED
039720*    TO THIS BUCKET WILL CARRY FIFO-SEQ-NO 1, SO A HEAD OF 1
039730*    AGAINST A TAIL OF 0 IS HOW AN EMPTY BUCKET'S RANGE READS
039740*    BEFORE ANYTHING HAS EVER BEEN APPENDED TO IT.
039800 215-CLEAR-ONE-BUCKET.
039900     MOVE 0 TO WS-SYT-BKT-COUNT    (WS-SYT-MATCH-IDX WS-BKT-IDX).
040000     MOVE 0 TO WS-SYT-BKT-SUM      (WS-SYT-MATCH-IDX WS-BKT-IDX).
040100     MOVE 0 TO WS-SYT-BKT-SQSUM    (WS-SYT-MATCH-IDX WS-BKT-IDX).
040200     MOVE 1 TO WS-SYT-BKT-HEAD-SEQ (WS-SYT-MATCH-IDX WS-BKT-IDX).
040300     MOVE 0 TO WS-SYT-BKT-TAIL-SEQ (WS-SYT-MATCH-IDX WS-BKT-IDX).
040400     MOVE 0 TO WS-SYT-BKT-MIN      (WS-SYT-MATCH-IDX WS-BKT-IDX).
040500     MOVE 0 TO WS-SYT-BKT-MAX      (WS-SYT-MATCH-IDX WS-BKT-IDX).
040600 215-EXIT.
040700     EXIT.
040800
040900*    POST THE VALIDATED BATCH GROUP, ONE PRICE AT A TIME, IN
041000*    THE ORDER THE PRICES WERE BUFFERED.  WS-SYT-MATCH-IDX WAS
041100*    SET BY 155-CHECK-SYMBOL-CAPACITY (OR 210-ALLOCATE-NEW-
041200*    SYMBOL) SO EVERY PRICE IN THE GROUP IS ACCUMULATED DIRECTLY
041300*    AGAINST THE SYMBOL'S WS-SYT-ENTRY ROW - NO REWRITE IS NEEDED
041400*    UNTIL 960-SAVE-SYMBOL-TABLE WRITES THE WHOLE TABLE BACK AT
041500*    THE END OF THE RUN.
041600 160-POST-BATCH-GROUP.
041650*    WS-PRICES-POSTED IS A RUN TOTAL, NOT A PER-SYMBOL COUNT -
041660*    IT IS ADDED TO HERE ONCE PER GROUP RATHER THAN ONCE PER
041670*    PRICE INSIDE 300-POST-PRICE, WHICH SAVES A REDUNDANT ADD
041680*    STATEMENT ON EVERY SINGLE PRICE IN THE GROUP.
041700     PERFORM 300-POST-PRICE THRU 300-EXIT
041800         VARYING WS-SUB FROM 1 BY 1
041900         UNTIL WS-SUB > WS-BATCH-COUNT.
042000     ADD WS-BATCH-COUNT TO WS-PRICES-POSTED.
042100
042200*    POST ONE PRICE, STARTING AT BUCKET 1 (BUCKET-INDEX 0).  THE
042300*    CASCADE CONTINUES UNTIL A BUCKET HAS ROOM FOR THE PRICE IT
042400*    RECEIVES, OR THE PRICE FALLS OFF THE END OF BUCKET 8
042500*    (BUCKET-INDEX 7) AND IS PERMANENTLY DISCARDED.  THIS LOOP
042600*    IS THE ITERATIVE EQUIVALENT OF CASCADING OVERFLOW FROM ONE
042700*    BUCKET INTO THE NEXT, ONE BUCKET AT A TIME, UNTIL IT STOPS.
042800 300-POST-PRICE.
042810*    WS-SYT-LAST-PRICE IS CARRIED PURELY FOR THE "LAST" STATISTIC
042820*    TRDSTAT REPORTS - IT IS NOT USED ANYWHERE IN THE CASCADE
042830*    LOGIC BELOW AND IS SIMPLY OVERWRITTEN, PRICE AFTER PRICE,
042840*    SO IT ALWAYS HOLDS THE MOST RECENT PRICE POSTED FOR THIS
042850*    SYMBOL WHEN THE BATCH GROUP FINISHES.
042900     MOVE WS-BATCH-PRICE (WS-SUB) TO WS-POSTING-PRICE.
043000     MOVE WS-POSTING-PRICE TO WS-SYT-LAST-PRICE (WS-SYT-MATCH-IDX).
043100     MOVE 1 TO WS-BKT-IDX.
043200     SET WS-MORE-TO-POST TO TRUE.
043300     PERFORM 310-POST-ONE-BUCKET THRU 310-EXIT
043400         UNTIL NOT WS-MORE-TO-POST
043500            OR WS-BKT-IDX > WS-MAX-K-LEVEL.
043600 300-EXIT.
043700     EXIT.
043800
043900*    APPEND WS-POSTING-PRICE TO BUCKET WS-BKT-IDX.  IF THAT
044000*    OVERFLOWS THE BUCKET'S CAPACITY, EVICT THE OLDEST PRICE
044100*    AND EITHER CASCADE IT INTO THE NEXT BUCKET OR, IF THIS IS
044200*    BUCKET 8, DROP IT FOR GOOD.
044300 310-POST-ONE-BUCKET.
044400     PERFORM 320-APPEND-TO-BUCKET.
044410*    AN OVERFLOW ON BUCKET 8 (WS-BKT-IDX = WS-MAX-K-LEVEL) HAS
044420*    NOWHERE LEFT TO CASCADE TO - THE EVICTED PRICE IS SIMPLY
044430*    GONE FROM ALL EIGHT BUCKETS' ROLLING STATISTICS FROM THIS
044440*    POINT ON.  THIS IS THE ENGINE'S ONLY DATA-LOSS PATH AND IT
044450*    IS DELIBERATE - SEE THE BUCKET-SIZING BUSINESS RULE.
044500     IF WS-SYT-BKT-COUNT (WS-SYT-MATCH-IDX WS-BKT-IDX)
044600         > WS-K-SIZES-REAL-ENT (WS-BKT-IDX)
044700         PERFORM 330-EVICT-OLDEST-FROM-BUCKET
044800         IF WS-BKT-IDX < WS-MAX-K-LEVEL
044900             MOVE WS-EVICTED-PRICE TO WS-POSTING-PRICE
045000             ADD 1 TO WS-BKT-IDX
045100         ELSE
045200             SET WS-MORE-TO-POST TO FALSE
045300         END-IF
045400     ELSE
045500         SET WS-MORE-TO-POST TO FALSE
045600     END-IF.
045700 310-EXIT.
045800     EXIT.
045900
046000*    APPEND THE PRICE TO THE TAIL OF THE FIFO, ROLL IT INTO THE
046100*    BUCKET'S RUNNING COUNT/SUM/SQSUM, AND UPDATE THE BUCKET'S
046200*    CACHED MIN/MAX - A NEW MAXIMUM OR MINIMUM IS ALWAYS CHEAP TO
046300*    SPOT ON APPEND, NO RESCAN NEEDED.
046400 320-APPEND-TO-BUCKET.
046410*    THE FIFO KEY IS SYMBOL + BUCKET NUMBER (0-7, NOT 1-8) +
046420*    SEQUENCE.  THE TAIL-SEQ COUNTER IS BUMPED FIRST SO THE NEW
046430*    RECORD'S KEY IS ALWAYS ONE PAST WHATEVER THE CURRENT TAIL
046440*    ALREADY WAS.
046500     ADD 1 TO WS-SYT-BKT-TAIL-SEQ (WS-SYT-MATCH-IDX WS-BKT-IDX).
046600     MOVE WS-BATCH-SYMBOL   TO FIFO-SYM-CODE.
046700     COMPUTE FIFO-BUCKET-NO = WS-BKT-IDX - 1.
046800     MOVE WS-SYT-BKT-TAIL-SEQ (WS-SYT-MATCH-IDX WS-BKT-IDX)
046900         TO FIFO-SEQ-NO.
047000     MOVE WS-POSTING-PRICE TO FIFO-PRICE-VALUE.
047010*    A DUPLICATE KEY HERE WOULD MEAN THE HEAD/TAIL-SEQ PAIR AND
047020*    THE CLUSTER'S ACTUAL CONTENTS HAVE GOTTEN OUT OF STEP - IT
047030*    SHOULD NEVER HAPPEN IN NORMAL RUNNING, AND IS LOGGED RATHER
047040*    THAN ABENDED SO THE REST OF THE RUN CAN STILL COMPLETE.
047100     WRITE TSWORK-FIFO-RECORD
047200         INVALID KEY
047300             DISPLAY 'TRDPOST - DUPLICATE FIFO KEY FOR SYMBOL '
047400                     WS-BATCH-SYMBOL
047500     END-WRITE.
047510*    ROLL THE NEW PRICE INTO THE BUCKET'S RUNNING COUNT, SUM,
047520*    AND SUM-OF-SQUARES - TRDSTAT DERIVES AVERAGE AND VARIANCE
047530*    FROM THESE THREE RUNNING VALUES, NEVER BY RE-READING THE
047540*    FIFO ITSELF.
047600     ADD 1 TO WS-SYT-BKT-COUNT (WS-SYT-MATCH-IDX WS-BKT-IDX).
047700     ADD WS-POSTING-PRICE TO WS-SYT-BKT-SUM (WS-SYT-MATCH-IDX
047800         WS-BKT-IDX).
047900     COMPUTE WS-PRICE-SQUARED
048000         = WS-POSTING-PRICE * WS-POSTING-PRICE.
048100     ADD WS-PRICE-SQUARED TO WS-SYT-BKT-SQSUM (WS-SYT-MATCH-IDX
048200         WS-BKT-IDX).
048210*    A COUNT OF EXACTLY 1 MEANS THIS PRICE IS THE ONLY ONE THE
048220*    BUCKET HOLDS - IT IS BOTH THE MIN AND THE MAX BY DEFAULT.
048230*    OTHERWISE THE NEW PRICE CAN ONLY EXTEND THE RANGE, NEVER
048240*    SHRINK IT, SO A PLAIN COMPARE AGAINST THE EXISTING CACHED
048250*    MIN/MAX IS ENOUGH - THERE IS NO NEED TO RESCAN THE BUCKET
048260*    ON AN APPEND.
048300     IF WS-SYT-BKT-COUNT (WS-SYT-MATCH-IDX WS-BKT-IDX) = 1
048400         MOVE WS-POSTING-PRICE
048500             TO WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX WS-BKT-IDX)
048600         MOVE WS-POSTING-PRICE
048700             TO WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX WS-BKT-IDX)
048800     ELSE
048900         IF WS-POSTING-PRICE
049000             < WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX WS-BKT-IDX)
049100             MOVE WS-POSTING-PRICE
049200                 TO WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX WS-BKT-IDX)
049300         END-IF
049400         IF WS-POSTING-PRICE
049500             > WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX WS-BKT-IDX)
049600             MOVE WS-POSTING-PRICE
049700                 TO WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX WS-BKT-IDX)
049800         END-IF
049900     END-IF.
050000
050100*    EVICT THE HEAD OF THE BUCKET'S FIFO BY ITS EXACT KEY (NO
050200*    BROWSE), ROLL IT OUT OF THE RUNNING COUNT/SUM/SQSUM, AND
050300*    LET 335-REFRESH-BUCKET-EXTREMES DECIDE WHETHER THE CACHED
050400*    MIN/MAX SURVIVES OR NEEDS RE-DERIVING.
050500 330-EVICT-OLDEST-FROM-BUCKET.
050510*    THE HEAD-SEQ IS THE OLDEST RECORD THIS BUCKET STILL HOLDS -
050520*    ITS KEY IS BUILT AND READ EXACTLY, THE SAME WAY 320-APPEND-
050530*    TO-BUCKET BUILDS THE KEY FOR THE NEWEST ONE.
050600     MOVE WS-BATCH-SYMBOL   TO FIFO-SYM-CODE.
050700     COMPUTE FIFO-BUCKET-NO = WS-BKT-IDX - 1.
050800     MOVE WS-SYT-BKT-HEAD-SEQ (WS-SYT-MATCH-IDX WS-BKT-IDX)
050900         TO FIFO-SEQ-NO.
051000     READ TSWORK-FIFO
051100         INVALID KEY
051200             DISPLAY 'TRDPOST - FIFO HEAD NOT FOUND FOR SYMBOL '
051300                     WS-BATCH-SYMBOL
051400     END-READ.
051500     MOVE FIFO-PRICE-VALUE TO WS-EVICTED-PRICE.
051510*    ONCE THE PRICE VALUE IS CAPTURED THE FIFO RECORD ITSELF IS
051520*    OF NO FURTHER USE - DELETING IT HERE RATHER THAN LETTING IT
051530*    SIT IS WHAT KEEPS TSWORK-FIFO FROM GROWING WITHOUT BOUND
051540*    ACROSS MANY RUNS.
051600     DELETE TSWORK-FIFO RECORD
051700         INVALID KEY
051800             DISPLAY 'TRDPOST - UNABLE TO DELETE FIFO HEAD FOR '
051900                     WS-BATCH-SYMBOL
052000     END-DELETE.
052100     ADD 1 TO WS-SYT-BKT-HEAD-SEQ (WS-SYT-MATCH-IDX WS-BKT-IDX).
052110*    THE EVICTED PRICE COMES BACK OUT OF THE RUNNING SUM AND
052120*    SUM-OF-SQUARES THE SAME WAY IT WENT IN, SO THE BUCKET'S
052130*    STATISTICS ALWAYS REFLECT ONLY THE PRICES IT CURRENTLY
052140*    RETAINS, NEVER ANYTHING THAT HAS ALREADY AGED OUT.
052200     SUBTRACT 1 FROM WS-SYT-BKT-COUNT (WS-SYT-MATCH-IDX WS-BKT-IDX).
052300     SUBTRACT WS-EVICTED-PRICE
052400         FROM WS-SYT-BKT-SUM (WS-SYT-MATCH-IDX WS-BKT-IDX).
052500     COMPUTE WS-PRICE-SQUARED
052600         = WS-EVICTED-PRICE * WS-EVICTED-PRICE.
052700     SUBTRACT WS-PRICE-SQUARED
052800         FROM WS-SYT-BKT-SQSUM (WS-SYT-MATCH-IDX WS-BKT-IDX).
052900     PERFORM 335-REFRESH-BUCKET-EXTREMES.
053000
053100*    IF THE BUCKET IS NOW EMPTY THERE IS NO MIN/MAX TO CARRY.
053200*    OTHERWISE THE CACHED MIN/MAX ONLY NEEDS RE-DERIVING WHEN
053300*    THE PRICE JUST EVICTED WAS ITSELF THE CACHED EXTREME - ANY
053400*    OTHER EVICTION CANNOT HAVE CHANGED THE BUCKET'S MIN OR MAX.
053500 335-REFRESH-BUCKET-EXTREMES.
053510*    CALLED IMMEDIATELY AFTER 330-EVICT-OLDEST-FROM-BUCKET HAS
053520*    ALREADY SUBTRACTED THE EVICTED PRICE OUT OF THE BUCKET'S
053530*    COUNT, SUM AND SUM-OF-SQUARES - WS-SYT-BKT-COUNT HERE IS
053540*    ALWAYS THE POST-EVICTION COUNT, NEVER THE PRE-EVICTION ONE.
053600     IF WS-SYT-BKT-COUNT (WS-SYT-MATCH-IDX WS-BKT-IDX) = 0
053700         MOVE 0 TO WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX WS-BKT-IDX)
053800         MOVE 0 TO WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX WS-BKT-IDX)
053900     ELSE
054000         IF WS-EVICTED-PRICE
054100             = WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX WS-BKT-IDX)
054200            OR WS-EVICTED-PRICE
054300             = WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX WS-BKT-IDX)
054400             PERFORM 336-RESCAN-BUCKET-EXTREMES
054500         END-IF
054600     END-IF.
054700
054800*    RE-DERIVE THE BUCKET'S MIN/MAX BY STEPPING ITS KNOWN
054900*    HEAD..TAIL SEQUENCE RANGE ONE EXACT FIFO-KEY AT A TIME - A
055000*    BOUNDED LOOP OF DIRECT, EXACT-KEY READS, NOT A BROWSE AND
055100*    NOT AN ALTERNATE-KEY LOOKUP OF ANY KIND.
055200 336-RESCAN-BUCKET-EXTREMES.
055210*    THIS RUNS ONLY WHEN THE PRICE JUST EVICTED WAS THE CACHED
055220*    MIN OR MAX - IT NEVER RUNS ON AN ORDINARY EVICTION, WHICH
055230*    KEEPS THE COST OF THIS RESCAN OFF THE COMMON PATH.
055300     SET WS-RESCAN-IS-FIRST TO TRUE.
055400     PERFORM 337-RESCAN-ONE-SLOT THRU 337-EXIT
055500         VARYING WS-RESCAN-SEQ
055600         FROM WS-SYT-BKT-HEAD-SEQ (WS-SYT-MATCH-IDX WS-BKT-IDX)
055700         BY 1
055800         UNTIL WS-RESCAN-SEQ
055900             > WS-SYT-BKT-TAIL-SEQ (WS-SYT-MATCH-IDX WS-BKT-IDX).
056000     MOVE WS-RESCAN-MIN TO WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX
056100         WS-BKT-IDX).
056200     MOVE WS-RESCAN-MAX TO WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX
056300         WS-BKT-IDX).
056400
056410*    ONE FIFO SLOT PER CALL.  WS-RESCAN-IS-FIRST/WS-RESCAN-NOT-
056420*    FIRST WORKS THE SAME WAY WS-EXTREME-SET-SW WORKS IN
056430*    TRDSTAT'S MIN/MAX FOLD - THE FIRST SLOT SEEN SEEDS BOTH
056440*    WS-RESCAN-MIN AND WS-RESCAN-MAX, EVERY SLOT AFTER THAT ONLY
056450*    NARROWS OR WIDENS THE RANGE.
056500 337-RESCAN-ONE-SLOT.
056600     MOVE WS-BATCH-SYMBOL   TO FIFO-SYM-CODE.
056700     COMPUTE FIFO-BUCKET-NO = WS-BKT-IDX - 1.
056800     MOVE WS-RESCAN-SEQ     TO FIFO-SEQ-NO.
056900     READ TSWORK-FIFO
057000         INVALID KEY
057100             DISPLAY 'TRDPOST - FIFO SLOT MISSING DURING RESCAN '
057200                     'FOR ' WS-BATCH-SYMBOL
057300         NOT INVALID KEY
057400             IF WS-RESCAN-IS-FIRST
057500                 MOVE FIFO-PRICE-VALUE TO WS-RESCAN-MIN
057600                 MOVE FIFO-PRICE-VALUE TO WS-RESCAN-MAX
057700                 SET WS-RESCAN-NOT-FIRST TO TRUE
057800             ELSE
057900                 IF FIFO-PRICE-VALUE < WS-RESCAN-MIN
058000                     MOVE FIFO-PRICE-VALUE TO WS-RESCAN-MIN
058100                 END-IF
058200                 IF FIFO-PRICE-VALUE > WS-RESCAN-MAX
058300                     MOVE FIFO-PRICE-VALUE TO WS-RESCAN-MAX
058400                 END-IF
058500             END-IF
058600     END-READ.
058700 337-EXIT.
058800     EXIT.
058900
058910*    ONE READ AHEAD, AS USUAL FOR THIS SHOP'S SEQUENTIAL FILES -
058920*    THE RECORD JUST READ SITS IN PB-SYMBOL-CODE/PB-PRICE-VALUE
058930*    UNTIL THE NEXT CALL REPLACES IT, SO WHATEVER CALLED THIS
058940*    PARAGRAPH MUST FINISH LOOKING AT THE CURRENT RECORD BEFORE
058950*    CALLING IT AGAIN.  A NON-ZERO FILE STATUS THAT IS NOT EOF IS
058960*    TREATED AS EOF TOO - THERE IS NO POINT CONTINUING A RUN
058970*    AGAINST A PRICE FILE THAT HAS GONE BAD PARTWAY THROUGH.
059000 700-READ-PRICE-FILE.
059100     READ PRICE-BATCH-FILE
059200         AT END SET WS-PRICE-FILE-EOF TO TRUE
059300     END-READ.
059400     IF NOT WS-PRICE-FILE-EOF
059500         IF WS-PRICE-FILE-STATUS NOT = '00'
059600             DISPLAY 'TRDPOST - PRICE FILE READ ERROR, STATUS '
059700                     WS-PRICE-FILE-STATUS
059800             SET WS-PRICE-FILE-EOF TO TRUE
059900         END-IF
060000     END-IF.
060100
060110*    TSWORK-FIFO IS OPENED I-O, NOT INPUT, BECAUSE THIS STEP BOTH
060120*    WRITES NEW FIFO SLOTS AND DELETES EVICTED ONES IN THE SAME
060130*    RUN.  TSWORK-SYM IS NOT OPENED HERE - 905-LOAD-SYMBOL-TABLE
060140*    OPENS AND CLOSES IT ON ITS OWN, SINCE IT IS ONLY EVER NEEDED
060150*    FOR THAT ONE LOAD.
060200 900-OPEN-FILES.
060210*    TSWORK-FIFO IS NOT STATUS-CHECKED HERE - IT IS A NEW OR
060220*    EXISTING VSAM CLUSTER UNDER THIS STEP'S OWN CONTROL AND HAS
060230*    NEVER FAILED TO OPEN IN PRODUCTION; PRICE-BATCH-FILE IS THE
060240*    ONE FILE THIS STEP DOES NOT OWN, SO IT IS THE ONE CHECKED.
060300     OPEN INPUT PRICE-BATCH-FILE.
060400     OPEN I-O   TSWORK-FIFO.
060410*    SETTING THE EOF SWITCH HERE, RATHER THAN ABENDING OUTRIGHT,
060420*    LETS 000-MAIN FALL STRAIGHT THROUGH ITS PROCESS LOOP AND
060430*    STILL CLOSE DOWN CLEANLY - RETURN-CODE 16 IS WHAT TELLS THE
060440*    JCL STEP THAT FOLLOWED TO TREAT THE RUN AS FAILED.
060500     IF WS-PRICE-FILE-STATUS NOT = '00'
060600         DISPLAY 'TRDPOST - ERROR OPENING PRICE-BATCH-FILE RC: '
060700                 WS-PRICE-FILE-STATUS
060800         MOVE 16 TO RETURN-CODE
060900         SET WS-PRICE-FILE-EOF TO TRUE
061000     END-IF.
061100
061110*    THE SYMBOL TABLE IS WRITTEN BACK BEFORE EITHER OF THE OTHER
061120*    TWO FILES IS CLOSED, THOUGH THE ORDER MAKES NO PRACTICAL
061130*    DIFFERENCE SINCE THE THREE FILES DO NOT SHARE RECORDS.
061200 950-CLOSE-FILES.
061300     PERFORM 960-SAVE-SYMBOL-TABLE.
061400     CLOSE PRICE-BATCH-FILE.
061500     CLOSE TSWORK-FIFO.
061600
061700*    REWRITE TSWORK-SYM ENTIRE FROM WS-SYMBOL-TABLE - THE NEXT
061800*    RUN OF TRDPOST, OR TRDSTAT, PICKS UP FROM WHAT IS WRITTEN
061900*    HERE.
062000 960-SAVE-SYMBOL-TABLE.
062100     OPEN OUTPUT TSWORK-SYM.
062200     PERFORM 965-WRITE-ONE-SYMBOL THRU 965-EXIT
062300         VARYING WS-SYT-SUB FROM 1 BY 1
062400         UNTIL WS-SYT-SUB > WS-SYT-COUNT.
062500     CLOSE TSWORK-SYM.
062600
062610*    WS-SYT-ENTRY AND TSWORK-SYM-RECORD SHARE THE SAME LAYOUT -
062620*    SEE TSSYMWK - SO THIS IS A STRAIGHT GROUP MOVE, ONE ROW OF
062630*    THE TABLE PER RECORD WRITTEN, IN TABLE ORDER.
062700 965-WRITE-ONE-SYMBOL.
062800     MOVE WS-SYT-ENTRY (WS-SYT-SUB) TO TSWORK-SYM-RECORD.
062900     WRITE TSWORK-SYM-RECORD.
063000 965-EXIT.
063100     EXIT.
063200
063300*    NO ERROR FILE IS DEFINED FOR THIS RUN - REJECTED BATCH
063400*    GROUPS ARE REPORTED TO SYSOUT, THE SAME AS ANY OTHER
063500*    OPERATOR-VISIBLE CONDITION IN THIS SHOP'S BATCH JOBS.
063600 990-REPORT-REJECTED-GROUP.
063610*    TWO LINES PER REJECTION - SYMBOL/COUNT ON ONE, THE REASON
063620*    TEXT FROM 150-VALIDATE-BATCH-GROUP ON THE OTHER.  A RUN WITH
063630*    MANY REJECTED GROUPS PRODUCES MANY SUCH PAIRS, ONE AFTER
063640*    ANOTHER, IN THE ORDER THE GROUPS WERE READ.
063700     DISPLAY 'TRDPOST - BATCH REJECTED FOR SYMBOL '
063800             WS-BATCH-SYMBOL ' COUNT ' WS-BATCH-COUNT.
063900     DISPLAY 'TRDPOST - REASON: ' WS-REJECT-REASON.
063910*    NO EXIT PARAGRAPH IS NEEDED HERE - 100-PROCESS-BATCH-GROUP
063920*    PERFORMS THIS PARAGRAPH IN-LINE, NOT THRU A RANGE, SO CONTROL
063930*    SIMPLY FALLS BACK TO THE CALLER WHEN THE LAST DISPLAY ABOVE
063940*    COMPLETES.
