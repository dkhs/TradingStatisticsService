000100******************************************************************
000200*    TSFIFOWK  -  TSWORK-FIFO RECORD  (TSWORK-FIFO VSAM CLUSTER) *
000300*                                                                *
000400*    ONE RECORD PER PRICE CURRENTLY RETAINED IN ONE SYMBOL'S ONE *
000500*    BUCKET.  RECORD KEY IS FIFO-KEY (SYM-CODE + BUCKET-NO +     *
000600*    SEQ-NO), SO WITHIN A SYMBOL/BUCKET THE LOWEST SEQUENCE      *
000700*    NUMBER STILL ON FILE IS ALWAYS THE OLDEST RETAINED PRICE -  *
000800*    THAT IS THE HEAD OF THE BUCKET'S FIFO.  THE NEXT SEQUENCE   *
000900*    NUMBER TO ASSIGN (THE TAIL) IS CARRIED IN SYB-TAIL-SEQ OF   *
001000*    TSWORK-SYM, NOT RE-DERIVED FROM THIS FILE.                  *
001100*                                                                *
001200*    THIS CLUSTER IS A SINGLE-KEY, DIRECT-ACCESS FILE ONLY - ONE *
001300*    RECORD KEY, NO ALTERNATE KEY, NO POSITIONAL BROWSING.       *
001400*    TRDPOST EVER ONLY READS/WRITES/DELETES ONE EXACT FIFO-KEY   *
001500*    AT A TIME (THE HEAD SLOT TO EVICT, THE TAIL SLOT TO         *
001600*    APPEND), INCLUDING WHEN IT HAS TO RE-DERIVE A BUCKET'S      *
001700*    MIN/MAX BY STEPPING THE KNOWN HEAD..TAIL RANGE ONE EXACT    *
001800*    KEY AT A TIME - SEE TRDPOST PARAGRAPH 336-RESCAN-BUCKET-    *
001900*    EXTREMES.  NEITHER JOB STEP EVER NEEDS THIS CLUSTER OPENED  *
002000*    FOR ANYTHING BUT DIRECT, EXACT-KEY ACCESS.                  *
002100******************************************************************
002200*    AMENDMENT HISTORY
002300*    02/11/97  RFP  ORIGINAL LAYOUT.
002400*    09/30/98  LNK  GROUPED THE KEY FIELDS UNDER FIFO-KEY SO THE
002500*                   RECORD KEY CLAUSE IN TRDPOST COULD NAME ONE
002600*                   ITEM INSTEAD OF THREE.  TICKET TSS-0114.
002700*    04/20/07  CRH  NOTED IN THE HEADER THAT THIS CLUSTER IS NOW
002800*                   ALSO RE-READ, ONE EXACT KEY AT A TIME OVER A
002900*                   BUCKET'S HEAD..TAIL RANGE, TO RE-DERIVE
003000*                   SYB-MIN/SYB-MAX IN TSWORK-SYM WHEN THE
003100*                   EVICTED PRICE WAS ITSELF THE CACHED EXTREME.
003200*                   TICKET TSS-0322.
003300******************************************************************
003400*
003500 01  TSWORK-FIFO-RECORD.
003600     05  FIFO-KEY.
003700         10  FIFO-SYM-CODE         PIC X(10).
003800         10  FIFO-BUCKET-NO        PIC 9(1).
003900         10  FIFO-SEQ-NO           PIC 9(9).
004000     05  FIFO-SEQ-ALPHA REDEFINES FIFO-SEQ-NO
004100                                   PIC X(9).
004200     05  FIFO-PRICE-VALUE          PIC S9(7)V9(2) COMP-3.
004300     05  FILLER                    PIC X(10).
