000100******************************************************************
000200*    TSRSULT  -  STATS-RESULT-RECORD  (STATS-RESULT-FILE)        *
000300*                                                                *
000400*    ONE RECORD = ONE INQUIRY RESULT, WRITTEN BY TRDSTAT IN THE  *
000500*    ORDER STATS-REQUEST-RECORDS WERE READ.  CARRIES EITHER THE  *
000600*    COMPUTED STATISTICS OR AN ERROR STAT-STATUS CODE - SEE      *
000700*    TSSLITS.CPY FOR THE WS-STATUS-xxx LITERALS THIS IS SET      *
000800*    FROM.                                                       *
000900******************************************************************
001000*    AMENDMENT HISTORY
001100*    02/11/97  RFP  ORIGINAL LAYOUT.
001200*    07/19/01  DMH  STAT-STATUS NOW SET FROM WS-STATUS-xxx IN
001300*                   TSSLITS RATHER THAN A LITERAL IN TRDSTAT.
001400*                   TICKET TSS-0188.
001500******************************************************************
001600*
001700 01  STATS-RESULT-RECORD.
001800     05  SRS-SYMBOL-CODE           PIC X(10).
001900     05  SRS-K-LEVEL               PIC 9(1).
002000     05  SRS-STAT-MIN              PIC S9(7)V9(2) COMP-3.
002100     05  SRS-STAT-MAX              PIC S9(7)V9(2) COMP-3.
002200     05  SRS-STAT-LAST             PIC S9(7)V9(2) COMP-3.
002300     05  SRS-STAT-AVG              PIC S9(7)V9(5) COMP-3.
002400     05  SRS-STAT-VARIANCE         PIC S9(9)V9(5) COMP-3.
002500     05  SRS-STAT-STATUS           PIC X(2).
002600     05  FILLER                    PIC X(10).
