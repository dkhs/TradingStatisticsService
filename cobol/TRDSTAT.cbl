000100****************************************************************
000200* PROGRAM:  TRDSTAT
000300*           Trading Statistics Service - on-demand report step
000400*
000500* AUTHOR :  R F PARSONS
000600*           IBM PD TOOLS
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    TRDSTAT.
001000 AUTHOR.        R F PARSONS.
001100 INSTALLATION.  IBM PD TOOLS.
001200 DATE-WRITTEN.  03/21/87.
001300 DATE-COMPILED.
001400 SECURITY.      NONE.
001500****************************************************************
001600* READS STATS-REQUEST-FILE, ONE SYMBOL/K-LEVEL INQUIRY PER
001700* RECORD, AND WRITES ONE STATS-RESULT-RECORD PER INQUIRY TO
001800* STATS-RESULT-FILE.  THIS IS THE REPORT HALF OF THE TRADING
001900* STATISTICS SERVICE - TRDPOST, A SEPARATE JOB STEP, IS WHAT
002000* BUILT THE TSWORK-SYM CONTROL FILE THIS PROGRAM LOADS AT
002100* STARTUP.  THIS PROGRAM NEVER UPDATES IT.
002200*
002300* MIN AND MAX ARE ALWAYS COMPUTED OVER ALL 8 BUCKETS RETAINED
002400* FOR THE SYMBOL, REGARDLESS OF THE K-LEVEL ASKED FOR.  AVG AND
002500* VARIANCE ARE SCOPED TO EXACTLY BUCKETS 1 THRU K-LEVEL (THE
002600* REQUESTED WINDOW).  LAST IS ALWAYS THE SYMBOL'S MOST RECENT
002700* PRICE, CARRIED IN THE SYMBOL TABLE SO THIS PROGRAM NEEDS NO
002800* FIFO LOOKUP TO GET IT.
002810*
002820* EACH STATS-REQUEST-RECORD PRODUCES EXACTLY ONE STATS-RESULT-
002830* RECORD, WRITTEN IN REQUEST ORDER - A REQUEST THAT FAILS
002840* VALIDATION OR FINDS INSUFFICIENT RETAINED DATA STILL PRODUCES
002850* A RESULT RECORD, CARRYING AN ERROR STAT-STATUS RATHER THAN
002860* BEING SKIPPED.  THIS STEP NEVER ABENDS ON A BAD REQUEST.
002900****************************************************************
003000* AMENDMENT HISTORY
003100* ----------------
003200* 03/21/87  RFP  ORIGINAL PROGRAM.
003300* 05/26/87  LNK  240-FIND-MIN-MAX NOW SCOPES MIN/MAX OFF THE
003400*                ALL-BUCKETS TOTAL RATHER THAN JUST BUCKET 1 -
003500*                A SYMBOL WITH NO BUCKET-1 ACTIVITY BUT PRICES
003600*                RETAINED DEEPER IN THE FIFO WAS COMING BACK
003700*                WITH MIN = MAX = ZERO.  TICKET TSS-0114.
003800* 03/02/99  RFP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
003900*                NO CHANGE REQUIRED.
004000* 07/19/01  DMH  STAT-STATUS NOW SET FROM THE WS-STATUS-xxx
004100*                LITERALS IN TSSLITS INSTEAD OF A LITERAL IN
004200*                EACH PARAGRAPH.  TICKET TSS-0188.
004300* 11/14/02  DMH  260-COMPUTE-AVG-VARIANCE WAS ROUNDING THE
004400*                (SUM*SUM)/WINDOW-SIZE TERM TO 2 DECIMALS, NOT
004500*                5 - VARIANCE ON LOW K-LEVELS WAS COMING OUT
004600*                SLIGHTLY HIGH.  TICKET TSS-0233.
004700* 09/12/06  PXK  TSWORK-SYM NOW LOADED WHOLE INTO WS-SYMBOL-
004800*                TABLE AT STARTUP (SEE TRDPOST'S AMENDMENT OF
004900*                THE SAME DATE) - THIS PROGRAM NO LONGER KEEPS
005000*                IT OPEN AS A KEYED CLUSTER FOR THE RUN.
005100*                TICKET TSS-0301.
005200* 04/20/07  CRH  240-FIND-MIN-MAX NO LONGER READS ANY WORK
005300*                FILE AT ALL - MIN/MAX IS NOW CACHED PER BUCKET
005400*                IN THE SYMBOL TABLE (SEE TSSYMWK SYB-MIN/SYB-
005500*                MAX) AND MAINTAINED BY TRDPOST, SO THIS STEP
005600*                JUST FOLDS THE 8 CACHED VALUES TOGETHER.  THE
005700*                TSWORK-FREQ CLUSTER THIS USED TO SCAN IS
005800*                RETIRED.  TICKET TSS-0322.
005850* 11/03/08  CRH  245-FOLD-ONE-BUCKET-EXTREME WAS TESTING
005860*                WS-RESULT-MIN = 0 AND WS-RESULT-MAX = 0 TO
005870*                DECIDE WHETHER IT HAD SEEN A BUCKET YET - A
005880*                SYMBOL WHOSE FIRST NON-EMPTY BUCKET'S TRUE
005890*                MIN/MAX WERE BOTH EXACTLY 0.00 WAS TREATED AS
005895*                STILL UNSET, SO A LATER BUCKET OVERWROTE IT
005897*                INSTEAD OF FOLDING AGAINST IT.  REPLACED WITH
005898*                WS-EXTREME-SET-SW, AN EXPLICIT FIRST-TIME
005899*                INDICATOR.  TICKET TSS-0340.
005900* 06/23/08  LNK  EXPANDED IN-LINE COMMENTARY THROUGHOUT THE
005901*                PROCEDURE DIVISION AND WORKING-STORAGE - SAME
005902*                SHOP AUDIT THAT FLAGGED TRDPOST.  NO LOGIC
005903*                CHANGED.  TICKET TSS-0335.
005904* 06/25/08  LNK  DOCUMENTED THE S9(18) CEILING ON WS-WINDOW-
005905*                SQSUM AS AN ACCEPTED SHOP LIMIT, THE SAME AS
005906*                TRDPOST'S WS-SYT-BKT-SQSUM OF THE SAME DATE.
005907*                SEE THE FIELD COMMENT IN WORKING-STORAGE.
005908*                TICKET TSS-0341.
005950****************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-390.
006500 OBJECT-COMPUTER.   IBM-390.
006510*    C01 CARRIES OVER FROM THIS SHOP'S STANDARD PRINT-PROGRAM
006520*    BOILERPLATE, THE SAME AS TRDPOST - THIS STEP WRITES NO
006530*    PRINTED REPORT AND NEVER REFERENCES TOP-OF-FORM, BUT THE
006540*    CLAUSE IS LEFT IN PLACE RATHER THAN STRIPPED.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007110*    ONE INQUIRY PER RECORD, READ SEQUENTIALLY FRONT TO BACK,
007120*    NEVER REWOUND - SAME READ-AHEAD DISCIPLINE AS TRDPOST'S
007130*    PRICE-BATCH-FILE.
007200     SELECT STATS-REQUEST-FILE ASSIGN TO UT-S-STATREQ
007300         ACCESS MODE  IS SEQUENTIAL
007400         FILE STATUS  IS WS-REQUEST-FILE-STATUS.
007500
007510*    ONE RESULT RECORD WRITTEN PER REQUEST READ, IN REQUEST
007520*    ORDER - THIS STEP NEVER READS STATS-RESULT-FILE BACK.
007600     SELECT STATS-RESULT-FILE  ASSIGN TO UT-S-STATRES
007700         ACCESS MODE  IS SEQUENTIAL
007800         FILE STATUS  IS WS-RESULT-FILE-STATUS.
007900
007910*    THE SAME SMALL SYMBOL MASTER TRDPOST MAINTAINS - OPENED
007920*    INPUT ONLY, READ ENTIRE AT STARTUP, NEVER WRITTEN BY THIS
007930*    STEP.
008000     SELECT TSWORK-SYM         ASSIGN TO UT-S-TSSYM
008100         ACCESS MODE  IS SEQUENTIAL
008200         FILE STATUS  IS WS-SYM-FILE-STATUS.
008300
008400****************************************************************
008500 DATA DIVISION.
008600
008700 FILE SECTION.
008800
008810*    LAYOUT IS TSREQST - ONE SYMBOL/K-LEVEL PAIR PER RECORD.
008900 FD  STATS-REQUEST-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS STATS-REQUEST-RECORD.
009400     COPY TSREQST.
009500
009510*    LAYOUT IS TSRSULT - SEE THAT COPYBOOK FOR THE SRS-STAT-xxx
009520*    FIELDS 990-WRITE-RESULT MOVES INTO.
009600 FD  STATS-RESULT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS STATS-RESULT-RECORD.
010100     COPY TSRSULT.
010200
010210*    LAYOUT IS TSSYMWK, THE SAME COPYBOOK TRDPOST USES FOR THIS
010220*    FILE - SEE 905-LOAD-SYMBOL-TABLE BELOW FOR HOW IT IS READ.
010300 FD  TSWORK-SYM
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS TSWORK-SYM-RECORD.
010800     COPY TSSYMWK.
010900
011000****************************************************************
011100 WORKING-STORAGE SECTION.
011200*
011210*    ONE STATUS FIELD PER FILE, THE SAME DISCIPLINE AS TRDPOST -
011220*    CHECKED AGAINST '00' WHEREVER A NON-ZERO STATUS WOULD CHANGE
011230*    WHAT THE PROCEDURE DIVISION DOES NEXT.
011300 01  WS-FILE-STATUSES.
011400     05  WS-REQUEST-FILE-STATUS    PIC X(2)  VALUE SPACES.
011500     05  WS-RESULT-FILE-STATUS     PIC X(2)  VALUE SPACES.
011600     05  WS-SYM-FILE-STATUS        PIC X(2)  VALUE SPACES.
011700     05  FILLER                    PIC X(10).
011800*
011810*    EVERY SWITCH BELOW IS TESTED THROUGH ITS 88-LEVEL CONDITION
011820*    NAME, NEVER BY COMPARING THE PIC X(3) FIELD ITSELF TO A
011830*    LITERAL, THE SAME SHOP STANDARD TRDPOST FOLLOWS.
011900 01  PROGRAM-INDICATOR-SWITCHES.
012000     05  WS-REQUEST-EOF-SW         PIC X(3)  VALUE 'NO '.
012100         88  WS-REQUEST-EOF                  VALUE 'YES'.
012200     05  WS-SYM-FILE-EOF-SW        PIC X(3)  VALUE 'NO '.
012300         88  WS-SYM-FILE-EOF                  VALUE 'YES'.
012310*        SET BY 210-VALIDATE-SYMBOL-AND-LEVEL'S SCAN OF
012320*        WS-SYT-ENTRY - A SYMBOL NOT ON FILE PRODUCES STATUS ND,
012330*        NEVER AN ABEND.
012400     05  WS-SYMBOL-FOUND-SW        PIC X(3)  VALUE 'NO '.
012500         88  WS-SYMBOL-FOUND                 VALUE 'YES'.
012510*        SEE THE TICKET TSS-0340 AMENDMENT ABOVE - THIS IS WHAT
012520*        REPLACED THE OLD "MIN AND MAX BOTH STILL ZERO" SENTINEL
012530*        IN 245-FOLD-ONE-BUCKET-EXTREME.  RESET TO FALSE AT THE
012540*        TOP OF EVERY 240-FIND-MIN-MAX CALL, ONE INQUIRY AT A
012545*        TIME.
012548     05  WS-EXTREME-SET-SW         PIC X(3)  VALUE 'NO '.
012560         88  WS-EXTREME-IS-SET               VALUE 'YES'.
012600     05  FILLER                    PIC X(10).
012700*
012800*    WORKING-STORAGE SYMBOL TABLE - LOADED FROM TSWORK-SYM BY
012900*    905-LOAD-SYMBOL-TABLE AT STARTUP.  SAME SHAPE AS TRDPOST'S
013000*    COPY - SEE THAT PROGRAM'S COMMENTARY FOR WHY THIS IS HAND-
013100*    DECLARED RATHER THAN SHARED VIA COPY ... REPLACING.
013200*
013300 01  WS-SYMBOL-TABLE.
013310*    WS-SYT-COUNT DOUBLES AS THE TABLE'S IN-USE ROW COUNT - THE
013320*    TABLE IS ALWAYS PACKED FROM ROW 1 WITH NO GAPS, THE SAME AS
013330*    IN TRDPOST.
013400     05  WS-SYT-COUNT              PIC S9(2) COMP VALUE 0.
013500     05  WS-SYT-MATCH-IDX          PIC S9(2) COMP VALUE 0.
013600     05  WS-SYT-ENTRY OCCURS 10 TIMES.
013700         10  WS-SYT-CODE               PIC X(10).
013800         10  WS-SYT-LAST-PRICE         PIC S9(7)V9(2) COMP-3.
013810*        BUCKET SUBSCRIPT 1-8 HERE IS BUCKET-INDEX 0-7 IN THE
013820*        FIFO KEY TRDPOST BUILDS - THE SAME DELIBERATE OFF-BY-
013830*        ONE AS TRDPOST'S WS-SYT-BUCKET.  THIS STEP ONLY EVER
013840*        READS THESE COUNTS/SUMS/MIN/MAX - IT NEVER UPDATES A
013850*        BUCKET OR TOUCHES TSWORK-FIFO.
013900         10  WS-SYT-BUCKET OCCURS 8 TIMES.
014000             15  WS-SYT-BKT-COUNT      PIC S9(9)    COMP.
014100             15  WS-SYT-BKT-SUM        PIC S9(15)V9(2) COMP-3.
014200             15  WS-SYT-BKT-SQSUM      PIC S9(18)V9(4) COMP-3.
014300             15  WS-SYT-BKT-HEAD-SEQ   PIC S9(9)    COMP.
014400             15  WS-SYT-BKT-TAIL-SEQ   PIC S9(9)    COMP.
014500             15  WS-SYT-BKT-MIN        PIC S9(7)V9(2) COMP-3.
014600             15  WS-SYT-BKT-MAX        PIC S9(7)V9(2) COMP-3.
014700         10  FILLER                    PIC X(20).
014800     05  FILLER                    PIC X(10).
014900*
015000*    REQUEST WORK AREA AND THE RESULT FIELDS BUILT FOR IT.  THE
015100*    RESULT FIELDS ARE MOVED INTO STATS-RESULT-RECORD ONLY AT
015200*    990-WRITE-RESULT, NEVER BUILT DIRECTLY IN THE FD.
015300*
015400 01  WS-REQUEST-WORK-AREA.
015500     05  WS-REQ-SYMBOL             PIC X(10) VALUE SPACES.
015600     05  WS-REQ-K-LEVEL            PIC 9(1)  VALUE 0.
015610*        REDEFINED AS ALPHANUMERIC PURELY SO 210-VALIDATE-
015620*        SYMBOL-AND-LEVEL CAN DISPLAY AN OUT-OF-RANGE K-LEVEL ON
015630*        ITS OWN OPERATOR MESSAGE WITHOUT A NUMERIC-TO-DISPLAY
015640*        EDIT - THE NUMERIC FORM IS WHAT EVERY TABLE SUBSCRIPT
015650*        AND COMPARE IN THIS PROGRAM ACTUALLY USES.
015700     05  WS-REQ-K-LEVEL-ALPHA REDEFINES WS-REQ-K-LEVEL
015800                                   PIC X(1).
015900     05  FILLER                    PIC X(10).
016000*
016100 01  WS-RESULT-WORK-AREA.
016110*    BUILT FRESH BY 200-CALCULATE-STATS FOR EVERY INQUIRY AND
016120*    MOVED INTO STATS-RESULT-RECORD WHOLE BY 990-WRITE-RESULT -
016130*    NOTHING HERE CARRIES OVER FROM ONE INQUIRY TO THE NEXT.
016200     05  WS-RESULT-STATUS          PIC X(2)  VALUE SPACES.
016300     05  WS-RESULT-MIN             PIC S9(7)V9(2) COMP-3
016400                                    VALUE 0.
016500     05  WS-RESULT-MAX             PIC S9(7)V9(2) COMP-3
016600                                    VALUE 0.
016700     05  WS-RESULT-LAST            PIC S9(7)V9(2) COMP-3
016800                                    VALUE 0.
016900     05  WS-RESULT-AVG             PIC S9(7)V9(5) COMP-3
017000                                    VALUE 0.
017100     05  WS-RESULT-VARIANCE        PIC S9(9)V9(5) COMP-3
017200                                    VALUE 0.
017300     05  FILLER                    PIC X(10).
017400*
017500*    WINDOW-SCOPED ACCUMULATORS (BUCKETS 1 THRU WS-REQ-K-LEVEL)
017600*    AND THE ALL-BUCKETS COUNT USED FOR THE INSUFFICIENT-DATA
017700*    CHECK.  WS-VARIANCE-MID-TERM IS THE VARIANCE FORMULA'S
017800*    (TOTAL-SUM SQUARED) / WINDOW-SIZE INTERMEDIATE, ROUNDED TO
017900*    5 DECIMALS BEFORE IT IS SUBTRACTED FROM THE SQUARED-SUM.
018000*
018100 01  WS-CALC-WORK-AREA.
018200     05  WS-REQ-K-LEVEL-SUB        PIC S9(2) COMP VALUE 0.
018300     05  WS-BKT-SUB                PIC S9(2) COMP VALUE 0.
018400     05  WS-TOTAL-COUNT-ALL        PIC S9(9) COMP VALUE 0.
018500     05  WS-WINDOW-SIZE            PIC S9(9) COMP VALUE 0.
018600     05  WS-WINDOW-SUM             PIC S9(15)V9(2) COMP-3
018700                                    VALUE 0.
018710*        SUM-OF-SQUARES OVER THE REQUESTED WINDOW, FOLDED FROM
018720*        THE PER-BUCKET WS-SYT-BKT-SQSUM VALUES TRDPOST
018730*        MAINTAINS - SAME PIC, SAME S9(18) COMP-3 CEILING, AS
018740*        TRDPOST'S OWN FIELD.  ACCEPTED AS A DOCUMENTED SHOP
018750*        LIMIT FOR THE SAME REASON GIVEN THERE - NO SYMBOL AT
018760*        FULL RETENTION CAPACITY, AT PRICES NEAR THE PIC'S OWN
018770*        MAXIMUM MAGNITUDE, HAS EVER BEEN SEEN IN ACTUAL TRADING
018780*        VOLUMES.  TICKET TSS-0341.
018800     05  WS-WINDOW-SQSUM           PIC S9(18)V9(4) COMP-3
018900                                    VALUE 0.
019000     05  WS-SUM-SQUARED            PIC S9(30)V9(4) COMP-3
019100                                    VALUE 0.
019200     05  WS-VARIANCE-MID-TERM      PIC S9(18)V9(5) COMP-3
019300                                    VALUE 0.
019400     05  FILLER                    PIC X(10).
019500*
019510*    THE SAME K-LEVEL TABLES, SIZE LIMITS AND STAT-STATUS
019520*    LITERALS TRDPOST SHARES - SEE THAT PROGRAM'S COPY OF THIS
019530*    SAME COPYBOOK.  NEITHER STEP EVER CARRIES ITS OWN PRIVATE
019540*    COPY OF A LIMIT OR A STATUS CODE.
019600     COPY TSSLITS.
019700*
019800****************************************************************
019900 PROCEDURE DIVISION.
020000****************************************************************
020100
020110*    000-MAIN IS THE WHOLE JOB STEP, TOP TO BOTTOM - ONE PASS OF
020120*    INITIALIZATION, ONE READ-VALIDATE-CALCULATE-WRITE LOOP OVER
020130*    THE REQUEST FILE (ONE INQUIRY PER ITERATION), THEN CLOSE-
020140*    DOWN.  THERE IS NO RUN-TOTAL DISPLAY LIKE TRDPOST'S - EVERY
020150*    INQUIRY'S OUTCOME IS ALREADY ON STATS-RESULT-FILE, SO THE
020160*    ONLY THING SYSOUT NEEDS IS CONFIRMATION THE STEP RAN TO
020170*    COMPLETION.
020200 000-MAIN.
020300     PERFORM 050-INITIALIZE.
020400     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
020500         UNTIL WS-REQUEST-EOF.
020600     PERFORM 950-CLOSE-FILES.
020700     DISPLAY 'TRDSTAT - PROCESSING COMPLETE'.
020800     GOBACK.
020900
020910*    050-INITIALIZE RUNS EXACTLY ONCE.  THE K-LEVEL TABLES MUST
020920*    BE IN PLACE BEFORE 230-CHECK-SUFFICIENT-DATA CAN LOOK ANY
020930*    K-LEVEL UP, AND THE FIRST REQUEST RECORD IS PRIMED HERE SO
020940*    100-PROCESS-REQUEST ALWAYS FINDS ONE WAITING ON ITS FIRST
020950*    CALL - THE SAME PATTERN TRDPOST USES FOR ITS PRICE FILE.
021000 050-INITIALIZE.
021100     DISPLAY 'TRDSTAT STARTED'.
021200     PERFORM 060-LOAD-K-LEVEL-TABLES.
021300     PERFORM 900-OPEN-FILES.
021400     PERFORM 905-LOAD-SYMBOL-TABLE.
021500     PERFORM 700-READ-REQUEST-FILE.
021600
021700*    SEE TRDPOST 060-LOAD-K-LEVEL-TABLES FOR WHY THIS IS A
021800*    SERIES OF MOVEs RATHER THAN VALUE CLAUSES ON THE TABLE.
021900 060-LOAD-K-LEVEL-TABLES.
022000     MOVE 10           TO WS-K-SIZES-ENT (1).
022100     MOVE 100          TO WS-K-SIZES-ENT (2).
022200     MOVE 1000         TO WS-K-SIZES-ENT (3).
022300     MOVE 10000        TO WS-K-SIZES-ENT (4).
022400     MOVE 100000       TO WS-K-SIZES-ENT (5).
022500     MOVE 1000000      TO WS-K-SIZES-ENT (6).
022600     MOVE 10000000     TO WS-K-SIZES-ENT (7).
022700     MOVE 100000000    TO WS-K-SIZES-ENT (8).
022800     MOVE 10           TO WS-K-SIZES-REAL-ENT (1).
022900     MOVE 90           TO WS-K-SIZES-REAL-ENT (2).
023000     MOVE 900          TO WS-K-SIZES-REAL-ENT (3).
023100     MOVE 9000         TO WS-K-SIZES-REAL-ENT (4).
023200     MOVE 90000        TO WS-K-SIZES-REAL-ENT (5).
023300     MOVE 900000       TO WS-K-SIZES-REAL-ENT (6).
023400     MOVE 9000000      TO WS-K-SIZES-REAL-ENT (7).
023500     MOVE 90000000     TO WS-K-SIZES-REAL-ENT (8).
023600
023700*    LOAD TSWORK-SYM (AT MOST 10 RECORDS) INTO WS-SYMBOL-TABLE -
023800*    SEE TRDPOST 905/907 OF THE SAME NAME.  THIS STEP NEVER
023900*    REWRITES THE FILE BACK - IT ONLY EVER READS IT.
024000 905-LOAD-SYMBOL-TABLE.
024100     MOVE 0 TO WS-SYT-COUNT.
024150     OPEN INPUT TSWORK-SYM.
024200     PERFORM 907-LOAD-NEXT-SYMBOL THRU 907-EXIT
024300         UNTIL WS-SYM-FILE-EOF.
024350     CLOSE TSWORK-SYM.
024400
024500 907-LOAD-NEXT-SYMBOL.
024600     READ TSWORK-SYM
024700         AT END SET WS-SYM-FILE-EOF TO TRUE
024800         NOT AT END
024900             ADD 1 TO WS-SYT-COUNT
025000             MOVE TSWORK-SYM-RECORD TO WS-SYT-ENTRY (WS-SYT-COUNT)
025100     END-READ.
025200 907-EXIT.
025300     EXIT.
025400
025500*    ONE INQUIRY PER STATS-REQUEST-RECORD - EACH IS A SINGLE
025600*    POINT LOOKUP, INDEPENDENT OF THE REQUEST BEFORE OR AFTER
025700*    IT.  NO CONTROL BREAKS, NO REPORT TOTALS.
025800 100-PROCESS-REQUEST.
025810*    WS-REQ-K-LEVEL AND WS-REQ-K-LEVEL-SUB ARE LOADED FROM THE
025820*    SAME SRQ-K-LEVEL FIELD - THE FIRST IS FOR DISPLAY/COMPARE,
025830*    THE SECOND IS THE ACTUAL TABLE SUBSCRIPT INTO WS-K-SIZES-
025840*    ENT.  BOTH ARE SET HERE SO NEITHER DOWNSTREAM PARAGRAPH
025850*    NEEDS TO CONVERT ONE FROM THE OTHER.
025900     IF WS-REQUEST-EOF
026000         GO TO 100-EXIT.
026100     MOVE SRQ-SYMBOL-CODE TO WS-REQ-SYMBOL.
026200     MOVE SRQ-K-LEVEL     TO WS-REQ-K-LEVEL.
026300     MOVE SRQ-K-LEVEL     TO WS-REQ-K-LEVEL-SUB.
026400     PERFORM 200-CALCULATE-STATS.
026500     PERFORM 990-WRITE-RESULT.
026600     PERFORM 700-READ-REQUEST-FILE.
026700 100-EXIT.
026800     EXIT.
026900
027000*    DRIVES THE FULL CALCULATION FOR ONE INQUIRY - VALIDATE,
027100*    THEN (IF VALID) MIN/MAX, WINDOW SUMS, AVG AND VARIANCE.
027200 200-CALCULATE-STATS.
027210*    THE RESULT FIELDS ARE FORCED TO A KNOWN STATE (STATUS OK,
027220*    ALL FIVE STATISTICS ZERO) BEFORE ANY VALIDATION RUNS - IF
027230*    VALIDATION REJECTS THE INQUIRY, WHAT GOES TO 990-WRITE-
027240*    RESULT IS THIS ZEROED STATE WITH THE STATUS OVERWRITTEN,
027250*    NEVER A STALE VALUE LEFT OVER FROM THE PRIOR INQUIRY.
027300     MOVE WS-STATUS-OK TO WS-RESULT-STATUS.
027400     MOVE 0 TO WS-RESULT-MIN WS-RESULT-MAX WS-RESULT-LAST
027500               WS-RESULT-AVG WS-RESULT-VARIANCE.
027600     PERFORM 210-VALIDATE-SYMBOL-AND-LEVEL.
027610*    THE SECOND STATUS CHECK BELOW IS DELIBERATE, NOT REDUNDANT -
027620*    230-CHECK-SUFFICIENT-DATA CAN ITSELF SET STATUS IS AFTER
027630*    THE FIRST CHECK ALREADY PASSED, AND THAT OUTCOME MUST ALSO
027640*    SKIP THE CALCULATION PARAGRAPHS BELOW.
027700     IF WS-RESULT-STATUS = WS-STATUS-OK
027800         PERFORM 220-SUM-ALL-BUCKET-COUNTS
027900         PERFORM 230-CHECK-SUFFICIENT-DATA
028000     END-IF.
028100     IF WS-RESULT-STATUS = WS-STATUS-OK
028200         MOVE WS-SYT-LAST-PRICE (WS-SYT-MATCH-IDX) TO
028300             WS-RESULT-LAST
028400         PERFORM 240-FIND-MIN-MAX
028500         PERFORM 250-SUM-WINDOW-BUCKETS
028600         PERFORM 260-COMPUTE-AVG-VARIANCE
028700     END-IF.
028800
028900*    SYMBOL NOT FOUND (STATUS ND) OR K-LEVEL OUT OF RANGE
029000*    (STATUS IK) BOTH SHORT-CIRCUIT THE REST OF THE INQUIRY.
029100*    LOOKUP IS A SCAN OF WS-SYT-ENTRY - AT MOST 10 ROWS EVER
029200*    EXIST, SO THIS NEVER NEEDS A KEYED READ.
029300 210-VALIDATE-SYMBOL-AND-LEVEL.
029400     SET WS-SYMBOL-FOUND TO FALSE.
029500     MOVE 0 TO WS-SYT-MATCH-IDX.
029600     PERFORM 215-SCAN-ONE-ENTRY THRU 215-EXIT
029700         VARYING WS-BKT-SUB FROM 1 BY 1
029800         UNTIL WS-BKT-SUB > WS-SYT-COUNT
029900            OR WS-SYMBOL-FOUND.
030000     IF NOT WS-SYMBOL-FOUND
030100         MOVE WS-STATUS-SYM-NOT-FOUND TO WS-RESULT-STATUS
030200     ELSE
030300         IF WS-REQ-K-LEVEL < 1 OR WS-REQ-K-LEVEL > WS-MAX-K-LEVEL
030400             MOVE WS-STATUS-INVALID-K TO WS-RESULT-STATUS
030500             DISPLAY 'TRDSTAT - INVALID K-LEVEL REQUESTED '
030600                     WS-REQ-K-LEVEL-ALPHA ' FOR SYMBOL '
030700                     WS-REQ-SYMBOL
030800         END-IF
030900     END-IF.
031000
031100 215-SCAN-ONE-ENTRY.
031110*    WS-BKT-SUB DOES DOUBLE DUTY AS THE SYMBOL-TABLE SUBSCRIPT
031120*    HERE - IT IS REUSED LATER IN THIS SAME PROGRAM AS A BUCKET
031130*    SUBSCRIPT (SEE 220/225 AND 240/245 BELOW), NEVER BOTH AT
031140*    ONCE.
031200     IF WS-SYT-CODE (WS-BKT-SUB) = WS-REQ-SYMBOL
031300         MOVE WS-BKT-SUB TO WS-SYT-MATCH-IDX
031400         SET WS-SYMBOL-FOUND TO TRUE
031500     END-IF.
031600 215-EXIT.
031700     EXIT.
031800
031900*    TOTAL RETAINED-PRICE COUNT ACROSS ALL 8 BUCKETS - THIS IS
032000*    WHAT THE INSUFFICIENT-DATA CHECK COMPARES AGAINST THE
032100*    K-LEVEL'S REQUIRED WINDOW SIZE, NOT THE WINDOW BUCKETS
032200*    ALONE - A BUCKET ONLY OVERFLOWS INTO THE NEXT ONCE IT IS
032300*    FULL, SO A SUFFICIENT ALL-BUCKETS TOTAL GUARANTEES THE
032400*    REQUESTED WINDOW'S OWN BUCKETS ARE FULL.
032500 220-SUM-ALL-BUCKET-COUNTS.
032600     MOVE 0 TO WS-TOTAL-COUNT-ALL.
032700     PERFORM 225-ADD-ONE-BUCKET-COUNT THRU 225-EXIT
032800         VARYING WS-BKT-SUB FROM 1 BY 1
032900         UNTIL WS-BKT-SUB > WS-MAX-K-LEVEL.
033000
033100 225-ADD-ONE-BUCKET-COUNT.
033200     ADD WS-SYT-BKT-COUNT (WS-SYT-MATCH-IDX WS-BKT-SUB)
033300         TO WS-TOTAL-COUNT-ALL.
033400 225-EXIT.
033500     EXIT.
033600
033610*    WS-K-SIZES-ENT, NOT WS-K-SIZES-REAL-ENT, IS WHAT THIS CHECK
033620*    USES - THE "AT LEAST THIS MANY KEPT" CUMULATIVE SCALE, NOT
033630*    TRDPOST'S PER-BUCKET FIFO CAPACITY.  SEE TSSLITS FOR WHY
033640*    THE TWO SCALES DIFFER FROM BUCKET 2 ONWARD.
033700 230-CHECK-SUFFICIENT-DATA.
033800     MOVE WS-K-SIZES-ENT (WS-REQ-K-LEVEL-SUB) TO WS-WINDOW-SIZE.
033810*    EXACTLY THE SAME TEST AS THE K-LEVEL'S REQUIRED CUMULATIVE
033820*    SIZE AGAINST THE SYMBOL'S ACTUAL ALL-BUCKETS COUNT - A ZERO
033830*    TOTAL (BRAND-NEW SYMBOL, NO PRICES RETAINED YET) IS CAUGHT
033840*    BY THE SAME COMPARE, NOT A SEPARATE SPECIAL CASE.
033900     IF WS-TOTAL-COUNT-ALL = 0 OR
034000        WS-TOTAL-COUNT-ALL < WS-WINDOW-SIZE
034100         MOVE WS-STATUS-INSUFFICIENT TO WS-RESULT-STATUS
034200     END-IF.
034300
034400*    MIN AND MAX ARE ALWAYS ALL-BUCKETS, REGARDLESS OF THE
034500*    K-LEVEL ASKED FOR.  EACH BUCKET'S OWN MIN/MAX IS ALREADY
034600*    CACHED IN THE SYMBOL TABLE (MAINTAINED BY TRDPOST) SO THIS
034700*    IS A FOLD OVER 8 VALUES, NOT A FILE ACCESS OF ANY KIND - AN
034800*    EMPTY BUCKET (SYB-COUNT = ZERO) CONTRIBUTES NOTHING AND IS
034850*    SKIPPED.  WS-EXTREME-SET-SW, NOT A ZERO TEST ON WS-RESULT-
034860*    MIN/WS-RESULT-MAX, IS WHAT TELLS 245-FOLD-ONE-BUCKET-
034870*    EXTREME WHETHER IT HAS SEEN ITS FIRST NON-EMPTY BUCKET YET -
034880*    A RETAINED PRICE OF EXACTLY 0.00 IS A VALID PRICE UNDER THIS
034890*    PICTURE AND MUST NOT BE MISTAKEN FOR "NOTHING FOUND YET".
034900 240-FIND-MIN-MAX.
035000     MOVE 0 TO WS-RESULT-MIN WS-RESULT-MAX.
035050     SET WS-EXTREME-SET-SW TO FALSE.
035100     PERFORM 245-FOLD-ONE-BUCKET-EXTREME THRU 245-EXIT
035200         VARYING WS-BKT-SUB FROM 1 BY 1
035300         UNTIL WS-BKT-SUB > WS-MAX-K-LEVEL.
035400
035500 245-FOLD-ONE-BUCKET-EXTREME.
035600     IF WS-SYT-BKT-COUNT (WS-SYT-MATCH-IDX WS-BKT-SUB) > 0
035700         IF NOT WS-EXTREME-IS-SET
035800             MOVE WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX WS-BKT-SUB)
035900                 TO WS-RESULT-MIN
036000             MOVE WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX WS-BKT-SUB)
036100                 TO WS-RESULT-MAX
036150             SET WS-EXTREME-IS-SET TO TRUE
036200         ELSE
036300             IF WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX WS-BKT-SUB)
036400                 < WS-RESULT-MIN
036500                 MOVE WS-SYT-BKT-MIN (WS-SYT-MATCH-IDX WS-BKT-SUB)
036600                     TO WS-RESULT-MIN
036700             END-IF
036800             IF WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX WS-BKT-SUB)
036900                 > WS-RESULT-MAX
037000                 MOVE WS-SYT-BKT-MAX (WS-SYT-MATCH-IDX WS-BKT-SUB)
037100                     TO WS-RESULT-MAX
037200             END-IF
037300         END-IF
037400     END-IF.
037500 245-EXIT.
037600     EXIT.
037700
037800*    SUM AND SQUARED-SUM OVER BUCKETS 1 THRU WS-REQ-K-LEVEL
037900*    ONLY - THE REQUESTED WINDOW, NOT THE ALL-BUCKETS SCOPE
038000*    USED FOR MIN/MAX.
038100 250-SUM-WINDOW-BUCKETS.
038200     MOVE 0 TO WS-WINDOW-SUM WS-WINDOW-SQSUM.
038300     PERFORM 255-ADD-ONE-WINDOW-BUCKET THRU 255-EXIT
038400         VARYING WS-BKT-SUB FROM 1 BY 1
038500         UNTIL WS-BKT-SUB > WS-REQ-K-LEVEL-SUB.
038600
038700 255-ADD-ONE-WINDOW-BUCKET.
038710*    PLAIN ADDITIVE ACCUMULATION - EACH BUCKET'S SUM AND SUM-OF-
038720*    SQUARES WERE THEMSELVES ACCUMULATED BY TRDPOST ACROSS ONLY
038730*    THAT BUCKET'S CURRENTLY RETAINED PRICES, SO FOLDING BUCKETS
038740*    1 THRU K-LEVEL TOGETHER HERE YIELDS THE CORRECT SUM AND
038750*    SUM-OF-SQUARES FOR THE WHOLE REQUESTED WINDOW.
038800     ADD WS-SYT-BKT-SUM (WS-SYT-MATCH-IDX WS-BKT-SUB)
038900         TO WS-WINDOW-SUM.
039000     ADD WS-SYT-BKT-SQSUM (WS-SYT-MATCH-IDX WS-BKT-SUB)
039100         TO WS-WINDOW-SQSUM.
039200 255-EXIT.
039300     EXIT.
039400
039500*    POPULATION VARIANCE VIA Var = (SIGMA-X-SQUARED -
039600*    (SIGMA-X ** 2) / N) / N.  THE (SIGMA-X ** 2) / N TERM IS
039700*    ROUNDED HALF-UP TO 5 DECIMALS BEFORE IT IS SUBTRACTED -
039800*    THAT INTERMEDIATE ROUNDING IS DELIBERATE, NOT AN OVERSIGHT,
039900*    AND MUST NOT BE COLLAPSED INTO ONE COMPUTE.
040000 260-COMPUTE-AVG-VARIANCE.
040100     COMPUTE WS-RESULT-AVG ROUNDED
040200         = WS-WINDOW-SUM / WS-WINDOW-SIZE.
040300     COMPUTE WS-SUM-SQUARED
040400         = WS-WINDOW-SUM * WS-WINDOW-SUM.
040500     COMPUTE WS-VARIANCE-MID-TERM ROUNDED
040600         = WS-SUM-SQUARED / WS-WINDOW-SIZE.
040700     COMPUTE WS-RESULT-VARIANCE ROUNDED
040800         = (WS-WINDOW-SQSUM - WS-VARIANCE-MID-TERM)
040900             / WS-WINDOW-SIZE.
041000
041100 700-READ-REQUEST-FILE.
041110*    ONE READ AHEAD, THE SAME DISCIPLINE AS TRDPOST'S PRICE-
041120*    BATCH-FILE - THE RECORD JUST READ SITS IN SRQ-SYMBOL-CODE/
041130*    SRQ-K-LEVEL UNTIL 100-PROCESS-REQUEST HAS FINISHED WITH IT
041140*    AND CALLS HERE AGAIN.  A NON-ZERO STATUS THAT IS NOT EOF IS
041150*    TREATED AS EOF TOO.
041200     READ STATS-REQUEST-FILE
041300         AT END SET WS-REQUEST-EOF TO TRUE
041400     END-READ.
041500     IF NOT WS-REQUEST-EOF
041600         IF WS-REQUEST-FILE-STATUS NOT = '00'
041700             DISPLAY 'TRDSTAT - REQUEST FILE READ ERROR, STATUS '
041800                     WS-REQUEST-FILE-STATUS
041900             SET WS-REQUEST-EOF TO TRUE
042000         END-IF
042100     END-IF.
042200
042210*    STATS-RESULT-FILE IS NOT STATUS-CHECKED ON OPEN - ONLY THE
042220*    INCOMING REQUEST FILE, THE ONE FILE THIS STEP DOES NOT
042230*    OWN, IS CHECKED, THE SAME CONVENTION AS TRDPOST'S 900-OPEN-
042240*    FILES.
042300 900-OPEN-FILES.
042400     OPEN INPUT  STATS-REQUEST-FILE.
042500     OPEN OUTPUT STATS-RESULT-FILE.
042600*    RETURN-CODE 16 HERE, THE SAME AS TRDPOST, TELLS THE JCL
042650*    STEP THAT FOLLOWED THE RUN FAILED TO OPEN ITS INPUT.
042700     IF WS-REQUEST-FILE-STATUS NOT = '00'
042800         DISPLAY 'TRDSTAT - ERROR OPENING REQUEST FILE RC: '
042900                 WS-REQUEST-FILE-STATUS
043000         MOVE 16 TO RETURN-CODE
043100         SET WS-REQUEST-EOF TO TRUE
043200     END-IF.
043300
043310*    NEITHER FILE NEEDS A SAVE-BACK LIKE TRDPOST'S TSWORK-SYM -
043320*    STATS-REQUEST-FILE IS READ-ONLY AND STATS-RESULT-FILE WAS
043330*    ALREADY WRITTEN RECORD BY RECORD AS EACH INQUIRY COMPLETED.
043400 950-CLOSE-FILES.
043500     CLOSE STATS-REQUEST-FILE.
043600     CLOSE STATS-RESULT-FILE.
043700
043710*    ONE RECORD PER INQUIRY, WHETHER THE INQUIRY SUCCEEDED OR
043720*    WAS REJECTED - SRS-STAT-STATUS CARRIES WHICH.  ALL FIVE
043730*    STATISTICS FIELDS WERE ALREADY FORCED TO ZERO BY 200-
043740*    CALCULATE-STATS FOR A REJECTED INQUIRY, SO THIS MOVE NEEDS
043750*    NO SPECIAL CASE FOR THAT OUTCOME.
043900 990-WRITE-RESULT.
044000     MOVE WS-REQ-SYMBOL    TO SRS-SYMBOL-CODE.
044100     MOVE WS-REQ-K-LEVEL   TO SRS-K-LEVEL.
044200     MOVE WS-RESULT-MIN    TO SRS-STAT-MIN.
044300     MOVE WS-RESULT-MAX    TO SRS-STAT-MAX.
044400     MOVE WS-RESULT-LAST   TO SRS-STAT-LAST.
044500     MOVE WS-RESULT-AVG    TO SRS-STAT-AVG.
044600     MOVE WS-RESULT-VARIANCE TO SRS-STAT-VARIANCE.
044700     MOVE WS-RESULT-STATUS TO SRS-STAT-STATUS.
044800     WRITE STATS-RESULT-RECORD.
