000100******************************************************************
000200*    TSSYMWK  -  TSWORK-SYM RECORD  (TSWORK-SYM CONTROL FILE)    *
000300*                                                                *
000400*    ONE RECORD PER SYMBOL CURRENTLY TRACKED (MAX 10 - SEE       *
000500*    WS-MAX-SYMBOLS IN TSSLITS).  TSWORK-SYM IS A PLAIN          *
000600*    SEQUENTIAL FILE, NOT A KEYED CLUSTER - AT MOST 10 RECORDS   *
000700*    EVER EXIST ON IT, SO TRDPOST AND TRDSTAT BOTH READ IT       *
000800*    WHOLESALE AT STARTUP INTO A WORKING-STORAGE TABLE AND LOOK  *
000900*    UP A SYMBOL BY SCANNING THAT TABLE, NOT BY KEYED I/O.       *
001000*    TRDPOST REWRITES THE WHOLE FILE FROM THE TABLE AT END OF    *
001100*    RUN SO THE NEXT RUN (OR TRDSTAT) SEES THE UPDATED COUNTS.   *
001200*                                                                *
001300*    CARRIES THE PER-SYMBOL RUNNING STATISTICS: FOR EACH OF      *
001400*    THE 8 ROLLING BUCKETS (BUCKET 1 HERE = BUCKET-INDEX 0 IN    *
001500*    BUCKETING SCHEME, BUCKET 8 HERE = BUCKET-INDEX 7) WE CARRY  *
001600*    RUNNING COUNT, RUNNING SUM, RUNNING SUM-OF-SQUARES, THE     *
001700*    HEAD/TAIL SEQUENCE NUMBERS OF THAT BUCKET'S FIFO QUEUE IN   *
001800*    THE TSWORK-FIFO CLUSTER (COPYBOOK TSFIFOWK), AND THE        *
001900*    BUCKET'S CURRENT MIN/MAX RETAINED PRICE.  THE ACTUAL        *
002000*    RETAINED PRICES STILL LIVE IN TSWORK-FIFO - A BUCKET 8      *
002100*    CAPACITY OF 90,000,000 ENTRIES IS NOT SOMETHING WE CAN      *
002200*    CARRY AS A WORKING-STORAGE OCCURS TABLE, SO THOSE STAY ON   *
002300*    THE INDEXED CLUSTER THE SAME WAY THIS SHOP KEEPS ANY OTHER  *
002400*    MASTER DATA THAT DOESN'T FIT IN STORAGE - BUT THE MIN/MAX   *
002500*    OF EACH BUCKET IS SMALL ENOUGH TO CACHE RIGHT HERE.         *
002600******************************************************************
002700*    AMENDMENT HISTORY
002800*    02/11/97  RFP  ORIGINAL LAYOUT - 8 BUCKETS, SUM/SQSUM/COUNT
002900*                   PLUS HEAD/TAIL SEQUENCE POINTERS PER BUCKET.
003000*    09/30/98  LNK  WIDENED SYB-SUM AND SYB-SQSUM - SEE TSSLITS
003100*                   AMENDMENT OF THE SAME DATE.  TICKET TSS-0114.
003200*    03/02/99  RFP  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE.
003300*                   NO CHANGE REQUIRED.
003400*    11/14/02  DMH  ADDED SYM-LAST-PRICE SO TRDSTAT DOES NOT NEED
003500*                   TO RE-READ TSWORK-FIFO JUST TO GET THE MOST
003600*                   RECENT PRICE VALUE.  TICKET TSS-0233.
003700*    09/12/06  PXK  TSWORK-SYM RE-DEFINED AS A PLAIN SEQUENTIAL
003800*                   CONTROL FILE INSTEAD OF AN INDEXED CLUSTER -
003900*                   TEN RECORDS NEVER JUSTIFIED A KEYED DATA SET.
004000*                   BOTH JOB STEPS NOW LOAD IT ENTIRE INTO A
004100*                   WORKING-STORAGE TABLE AT STARTUP.  TICKET
004200*                   TSS-0315.
004300*    04/20/07  CRH  ADDED SYB-MIN/SYB-MAX TO EACH BUCKET SLOT AND
004400*                   RETIRED THE TSWORK-FREQ CLUSTER - MIN/MAX
004500*                   PER BUCKET IS NOW MAINTAINED HERE DIRECTLY BY
004600*                   TRDPOST AND ONLY EVER RE-DERIVED FROM
004700*                   TSWORK-FIFO WHEN THE EVICTED PRICE WAS ITSELF
004800*                   THE CACHED MIN OR MAX.  TICKET TSS-0322.
004850*    06/25/08  LNK  REVIEWED SYB-SQSUM'S S9(18) CEILING AT THE
004860*                   SAME TIME AS TRDPOST'S WS-SYT-BKT-SQSUM AND
004870*                   TRDSTAT'S WS-WINDOW-SQSUM - DOCUMENTED AS AN
004880*                   ACCEPTED SHOP LIMIT RATHER THAN WIDENED.
004890*                   TICKET TSS-0341.
004900******************************************************************
005000*
005100 01  TSWORK-SYM-RECORD.
005200     05  SYM-CODE                  PIC X(10).
005300     05  SYM-LAST-PRICE            PIC S9(7)V9(2) COMP-3.
005400     05  SYM-LAST-PRICE-UNSGN REDEFINES SYM-LAST-PRICE
005500                                   PIC 9(7)V9(2) COMP-3.
005600     05  SYM-BUCKET-TABLE          OCCURS 8 TIMES.
005700         10  SYB-COUNT             PIC S9(9)    COMP.
005800         10  SYB-SUM               PIC S9(15)V9(2) COMP-3.
005810*        SYB-SQSUM'S S9(18) CEILING IS THE SAME ACCEPTED SHOP
005820*        LIMIT DOCUMENTED AGAINST TRDPOST'S WS-SYT-BKT-SQSUM AND
005830*        TRDSTAT'S WS-WINDOW-SQSUM, BOTH OF WHICH ARE LOADED
005840*        FROM AND FOLDED FROM THIS VERY FIELD - NO SYMBOL AT
005850*        FULL RETENTION CAPACITY, AT PRICES NEAR THE PIC'S OWN
005860*        MAXIMUM MAGNITUDE, HAS EVER BEEN SEEN IN ACTUAL TRADING
005870*        VOLUMES.  TICKET TSS-0341.
005880         10  SYB-SQSUM             PIC S9(18)V9(4) COMP-3.
006000         10  SYB-HEAD-SEQ          PIC S9(9)    COMP.
006100         10  SYB-TAIL-SEQ          PIC S9(9)    COMP.
006200         10  SYB-MIN               PIC S9(7)V9(2) COMP-3.
006300         10  SYB-MAX               PIC S9(7)V9(2) COMP-3.
006400     05  SYM-BUCKET-TOTALS REDEFINES SYM-BUCKET-TABLE.
006500         10  SYBT-FIELDS           PIC X(43) OCCURS 8 TIMES.
006600     05  FILLER                    PIC X(20).
