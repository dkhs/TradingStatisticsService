000100******************************************************************
000200*    TSREQST  -  STATS-REQUEST-RECORD  (STATS-REQUEST-FILE)      *
000300*                                                                *
000400*    ONE RECORD = ONE INQUIRY (SYMBOL + K LEVEL).  INQUIRIES ARE *
000500*    PROCESSED INDEPENDENTLY, IN FILE ORDER, BY TRDSTAT.         *
000600******************************************************************
000700*    AMENDMENT HISTORY
000800*    02/11/97  RFP  ORIGINAL LAYOUT.
000900******************************************************************
001000*
001100 01  STATS-REQUEST-RECORD.
001200     05  SRQ-SYMBOL-CODE           PIC X(10).
001300     05  SRQ-K-LEVEL               PIC 9(1).
001400     05  FILLER                    PIC X(19).
