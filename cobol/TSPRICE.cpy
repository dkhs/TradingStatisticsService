000100******************************************************************
000200*    TSPRICE  -  PRICE-BATCH-RECORD  (PRICE-BATCH-FILE)          *
000300*                                                                *
000400*    ONE RECORD = ONE PRICE TICK TO POST.  RECORDS FOR THE SAME  *
000500*    SYMBOL ARE EXPECTED TO BE CONTIGUOUS, OLDEST TO NEWEST -    *
000600*    THAT CONTIGUOUS RUN IS "A BATCH" FOR TRDPOST.               *
000700******************************************************************
000800*    AMENDMENT HISTORY
000900*    02/11/97  RFP  ORIGINAL LAYOUT.
001000******************************************************************
001100*
001200 01  PRICE-BATCH-RECORD.
001300     05  PB-SYMBOL-CODE            PIC X(10).
001400     05  PB-PRICE-VALUE            PIC S9(7)V9(2) COMP-3.
001500     05  FILLER                    PIC X(20).
